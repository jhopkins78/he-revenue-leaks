000100******************************************************************00000100
000200*    TKTREC   -  SUPPORT TICKET FACT RECORD                       00000200
000300*    REVENUE LEAK DETECTION BATCH - NORMALIZED SUPPORT FACTS      00000300
000400*-----------------------------------------------------------------00000400
000500*    CHANGE LOG                                                  000000500
000600*    06/04/19  RFC-2281   INITIAL LAYOUT - SUPPORT/REFUND TIE-IN  00000600
000700******************************************************************00000700
000800 01  TK-TICKET-REC.                                               00000800
000900     05  TK-TICKET-ID            PIC X(12).                       00000900
001000     05  TK-CUSTOMER-ID          PIC X(12).                       00001000
001100     05  TK-CREATED-TS           PIC X(20).                       00001100
001200     05  TK-CREATED-TS-PARTS REDEFINES TK-CREATED-TS.             00001200
001300         10  TK-TS-YEAR          PIC X(04).                       00001300
001400         10  FILLER              PIC X(01).                       00001400
001500         10  TK-TS-MONTH         PIC X(02).                       00001500
001600         10  FILLER              PIC X(01).                       00001600
001700         10  TK-TS-DAY           PIC X(02).                       00001700
001800         10  TK-TS-REST          PIC X(10).                       00001800
001900     05  TK-TOPIC                PIC X(20).                       00001900
002000     05  FILLER                  PIC X(12).                       00002000
