000100******************************************************************00000100
000200*    LINREC   -  ORDER LINE FACT RECORD                           00000200
000300*    REVENUE LEAK DETECTION BATCH - NORMALIZED ORDER-LINE FACTS   00000300
000400*    NOT WINDOWED - USED WHOLE FOR SKU REFUND CONCENTRATION       00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  000000600
000700*    88/02/11  J.SAYLES   INITIAL LAYOUT                         000000700
000800*    99/01/08  D.STOUT    Y2K SWEEP - NO DATE FIELDS, NO CHANGE   00000800
000900******************************************************************00000900
001000 01  OL-LINE-REC.                                                 00001000
001100     05  OL-ORDER-ID             PIC X(12).                       00001100
001200     05  OL-LINE-ID              PIC X(12).                       00001200
001300     05  OL-SKU-ID               PIC X(12).                       00001300
001400     05  OL-QTY                  PIC 9(05).                       00001400
001500     05  OL-LINE-NET             PIC S9(9)V99.                    00001500
001600     05  FILLER                  PIC X(08).                       00001600
