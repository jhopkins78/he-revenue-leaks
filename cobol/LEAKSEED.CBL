000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE MERCHANT SYSTEMS GROUP     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    LEAKSEED.                                         00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  04/09/30.                                         00000900
001000 DATE-COMPILED. .                                                 00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*-----------------------------------------------------------------00001200
001300* LEAKSEED - DEMO TENANT FACT SEEDER                              00001300
001400*                                                                 00001400
001500* WRITES A FIXED, DETERMINISTIC SET OF ORDER/LINE/REFUND/PAYMENT/ 00001500
001600* TICKET/DISCOUNT FACT RECORDS FOR THE "DEMO" TENANT.  RUN ONCE   00001600
001700* AHEAD OF LEAKEVAL IN THE SALES-DEMO JOB STREAM SO A PROSPECT    00001700
001800* SEES A FULL LEAK REPORT WITHOUT WAITING ON REAL CONVERTED DATA. 00001800
001900* NOT PART OF THE PRODUCTION NIGHTLY STREAM - DEMO/TRAINING ONLY. 00001900
002000*-----------------------------------------------------------------00002000
002100*    CHANGE LOG                                                   00002100
002200*    04/09/30  RFC-1840   INITIAL CODING - ORDERS AND LINES ONLY  00002200
002300*    06/04/19  RFC-2281   ADDED REFUNDS, TICKETS, DISCOUNTS DECKS 00002300
002400*    07/11/02  RFC-2690   ADDED PAYMENTS DECK WITH DISPUTE CASE   00002400
002500*    99/01/08  D.STOUT    Y2K - VERIFIED ALL TS LITERALS 4-DIGIT  00002500
002600*    25/02/11  RFC-4950   REFRESHED DEMO DATES TO CURRENT WINDOW  00002600
002700*    26/08/09  RFC-5120   FIXED TOTAL LINE - WAS DISPLAYING RAW   00002700
002800*                         COMP WORD, NOT THE COUNT.  ADDED EDITED 00002800
002900*                         WE-GRAND-TOTAL-ED AND A RUN-DATE BANNER 00002900
003000******************************************************************00003000
003100                                                                  00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER.  IBM-390.                                       00003400
003500 OBJECT-COMPUTER.  IBM-390.                                       00003500
003600 SPECIAL-NAMES.                                                   00003600
003700     C01 IS TOP-OF-FORM                                           00003700
003800     CLASS LEAK-ALPHA IS 'A' THRU 'Z'                             00003800
003900     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED                      00003900
004000            OFF STATUS IS WS-NORMAL-RUN.                          00004000
004100                                                                  00004100
004200 INPUT-OUTPUT SECTION.                                            00004200
004300 FILE-CONTROL.                                                    00004300
004400     SELECT ORDERS    ASSIGN TO ORDERS                            00004400
004500            ORGANIZATION IS LINE SEQUENTIAL                       00004500
004600            FILE STATUS  IS WS-ORD-STATUS.                        00004600
004700     SELECT LINES     ASSIGN TO LINES                             00004700
004800            ORGANIZATION IS LINE SEQUENTIAL                       00004800
004900            FILE STATUS  IS WS-LIN-STATUS.                        00004900
005000     SELECT REFUNDS   ASSIGN TO REFUNDS                           00005000
005100            ORGANIZATION IS LINE SEQUENTIAL                       00005100
005200            FILE STATUS  IS WS-RFD-STATUS.                        00005200
005300     SELECT PAYMENTS  ASSIGN TO PAYMENTS                          00005300
005400            ORGANIZATION IS LINE SEQUENTIAL                       00005400
005500            FILE STATUS  IS WS-PAY-STATUS.                        00005500
005600     SELECT TICKETS   ASSIGN TO TICKETS                           00005600
005700            ORGANIZATION IS LINE SEQUENTIAL                       00005700
005800            FILE STATUS  IS WS-TKT-STATUS.                        00005800
005900     SELECT DISCOUNTS ASSIGN TO DISCOUNTS                         00005900
006000            ORGANIZATION IS LINE SEQUENTIAL                       00006000
006100            FILE STATUS  IS WS-DSC-STATUS.                        00006100
006200                                                                  00006200
006300 DATA DIVISION.                                                   00006300
006400 FILE SECTION.                                                    00006400
006500                                                                  00006500
006600 FD  ORDERS                                                       00006600
006700     RECORDING MODE IS F.                                         00006700
006800     COPY ORDREC.                                                 00006800
006900                                                                  00006900
007000 FD  LINES                                                        00007000
007100     RECORDING MODE IS F.                                         00007100
007200     COPY LINREC.                                                 00007200
007300                                                                  00007300
007400 FD  REFUNDS                                                      00007400
007500     RECORDING MODE IS F.                                         00007500
007600     COPY RFDREC.                                                 00007600
007700                                                                  00007700
007800 FD  PAYMENTS                                                     00007800
007900     RECORDING MODE IS F.                                         00007900
008000     COPY PAYREC.                                                 00008000
008100                                                                  00008100
008200 FD  TICKETS                                                      00008200
008300     RECORDING MODE IS F.                                         00008300
008400     COPY TKTREC.                                                 00008400
008500                                                                  00008500
008600 FD  DISCOUNTS                                                    00008600
008700     RECORDING MODE IS F.                                         00008700
008800     COPY DSCREC.                                                 00008800
008900                                                                  00008900
009000 WORKING-STORAGE SECTION.                                         00009000
009100*-----------------------------------------------------------------00009100
009200*    FILE STATUS CODES                                            00009200
009300*-----------------------------------------------------------------00009300
009400 01  WS-FILE-STATUS-CODES.                                        00009400
009500     05  WS-ORD-STATUS              PIC X(02) VALUE '00'.         00009500
009600     05  WS-LIN-STATUS              PIC X(02) VALUE '00'.         00009600
009700     05  WS-RFD-STATUS              PIC X(02) VALUE '00'.         00009700
009800     05  WS-PAY-STATUS              PIC X(02) VALUE '00'.         00009800
009900     05  WS-TKT-STATUS              PIC X(02) VALUE '00'.         00009900
010000     05  WS-DSC-STATUS              PIC X(02) VALUE '00'.         00010000
010100 01  WS-FILE-STATUS-TABLE REDEFINES WS-FILE-STATUS-CODES.         00010100
010200     05  FS-ENTRY PIC X(02) OCCURS 6 TIMES.                       00010200
010300                                                                  00010300
010400 77  WS-FS-IX                       PIC S9(03) COMP VALUE +0.     00010400
010500                                                                  00010500
010600*-----------------------------------------------------------------00010600
010700*    COUNTERS - RECORDS WRITTEN PER DECK, ALSO VIEWED AS A TABLE  00010700
010800*    SO THE GRAND TOTAL CAN BE ACCUMULATED IN ONE LOOP            00010800
010900*-----------------------------------------------------------------00010900
011000 01  WS-SEED-COUNTS.                                              00011000
011100     05  WS-ORD-COUNT               PIC S9(5) COMP VALUE +0.      00011100
011200     05  WS-LIN-COUNT               PIC S9(5) COMP VALUE +0.      00011200
011300     05  WS-RFD-COUNT               PIC S9(5) COMP VALUE +0.      00011300
011400     05  WS-PAY-COUNT               PIC S9(5) COMP VALUE +0.      00011400
011500     05  WS-TKT-COUNT               PIC S9(5) COMP VALUE +0.      00011500
011600     05  WS-DSC-COUNT               PIC S9(5) COMP VALUE +0.      00011600
011700 01  WS-SEED-COUNT-TABLE REDEFINES WS-SEED-COUNTS.                00011700
011800     05  WC-ENTRY PIC S9(5) COMP OCCURS 6 TIMES INDEXED BY WC-IDX.00011800
011900                                                                  00011900
012000*-----------------------------------------------------------------00012000
012100*    TOTAL-RECORDS-WRITTEN FOOTER FIELD                           00012100
012200*-----------------------------------------------------------------00012200
012300 01  WS-SEED-TOTALS.                                              00012300
012400     05  WS-GRAND-TOTAL              PIC S9(7) COMP VALUE +0.     00012400
012500     05  WE-GRAND-TOTAL-ED           PIC ZZZZ9.                   00012500
012600                                                                  00012600
012700*-----------------------------------------------------------------00012700
012800*    RUN-DATE BANNER - WHEN THIS DEMO DECK WAS LAST SEEDED        00012800
012900*-----------------------------------------------------------------00012900
013000 01  WS-SEED-RUN-DATE                PIC 9(06) VALUE ZEROS.       00013000
013100 01  WS-SEED-DATE-PARTS REDEFINES WS-SEED-RUN-DATE.               00013100
013200     05  WS-SEED-YY                  PIC 9(02).                   00013200
013300     05  WS-SEED-MM                  PIC 9(02).                   00013300
013400     05  WS-SEED-DD                  PIC 9(02).                   00013400
013500                                                                  00013500
013600 01  WS-COUNT-EDIT-LINE.                                          00013600
013700     05  FILLER                      PIC X(20) VALUE              00013700
013800         'DEMO TENANT SEEDED: '.                                  00013800
013900     05  WE-ORD-ED                   PIC ZZ9.                     00013900
014000     05  FILLER                      PIC X(08) VALUE ' ORDERS '.  00014000
014100     05  WE-LIN-ED                   PIC ZZ9.                     00014100
014200     05  FILLER                      PIC X(07) VALUE ' LINES '.   00014200
014300     05  WE-RFD-ED                   PIC ZZ9.                     00014300
014400     05  FILLER                      PIC X(09) VALUE ' REFUNDS '. 00014400
014500     05  WE-PAY-ED                   PIC ZZ9.                     00014500
014600     05  FILLER                      PIC X(10) VALUE ' PAYMENTS '.00014600
014700     05  WE-TKT-ED                   PIC ZZ9.                     00014700
014800     05  FILLER                      PIC X(09) VALUE ' TICKETS '. 00014800
014900     05  WE-DSC-ED                   PIC ZZ9.                     00014900
015000     05  FILLER                      PIC X(11) VALUE ' DISCOUNTS'.00015000
015100                                                                  00015100
015200******************************************************************00015200
015300 PROCEDURE DIVISION.                                              00015300
015400******************************************************************00015400
015500                                                                  00015500
015600 000-MAIN.                                                        00015600
015700     PERFORM 700-OPEN-FILES.                                      00015700
015800     PERFORM 100-WRITE-ORDERS.                                    00015800
015900     PERFORM 200-WRITE-LINES.                                     00015900
016000     PERFORM 300-WRITE-REFUNDS.                                   00016000
016100     PERFORM 400-WRITE-PAYMENTS.                                  00016100
016200     PERFORM 500-WRITE-TICKETS.                                   00016200
016300     PERFORM 600-WRITE-DISCOUNTS.                                 00016300
016400     PERFORM 790-CLOSE-FILES.                                     00016400
016500     PERFORM 795-CHECK-STATUS.                                    00016500
016600     PERFORM 900-DISPLAY-TOTALS.                                  00016600
016700                                                                  00016700
016800     GOBACK.                                                      00016800
016900                                                                  00016900
017000*-----------------------------------------------------------------00017000
017100*    700/790 - OPEN AND CLOSE THE SIX FACT FILES                  00017100
017200*-----------------------------------------------------------------00017200
017300 700-OPEN-FILES.                                                  00017300
017400     OPEN OUTPUT ORDERS LINES REFUNDS PAYMENTS TICKETS DISCOUNTS. 00017400
017500     ACCEPT WS-SEED-RUN-DATE FROM DATE.                           00017500
017600     DISPLAY 'LEAKSEED RUNNING - YY=' WS-SEED-YY                  00017600
017700             ' MM=' WS-SEED-MM ' DD=' WS-SEED-DD.                 00017700
017800                                                                  00017800
017900 790-CLOSE-FILES.                                                 00017900
018000     CLOSE ORDERS LINES REFUNDS PAYMENTS TICKETS DISCOUNTS.       00018000
018100                                                                  00018100
018200*-----------------------------------------------------------------00018200
018300*    795 - WALK THE SIX STATUS CODES AS A TABLE, FLAG ANY DECK    00018300
018400*    THAT DID NOT CLOSE '00' SO A BAD DEMO RUN DOES NOT GO OUT    00018400
018500*-----------------------------------------------------------------00018500
018600 795-CHECK-STATUS.                                                00018600
018700     PERFORM 796-TEST-ONE-STATUS                                  00018700
018800        VARYING WS-FS-IX FROM 1 BY 1 UNTIL WS-FS-IX > 6.          00018800
018900                                                                  00018900
019000 796-TEST-ONE-STATUS.                                             00019000
019100     IF FS-ENTRY (WS-FS-IX) NOT = '00'                            00019100
019200         DISPLAY 'LEAKSEED - DECK ' WS-FS-IX                      00019200
019300                 ' FILE STATUS ' FS-ENTRY (WS-FS-IX)              00019300
019400     END-IF.                                                      00019400
019500                                                                  00019500
019600*-----------------------------------------------------------------00019600
019700*    100 - SIX-ROW ORDER DECK, CUSTOMERS C1-C5, WINDOW + BASELINE 00019700
019800*-----------------------------------------------------------------00019800
019900 100-WRITE-ORDERS.                                                00019900
020000     MOVE 'o1          '           TO OR-ORDER-ID.                00020000
020100     MOVE 'c1          '           TO OR-CUSTOMER-ID.             00020100
020200     MOVE '2026-01-05T10:00:00Z'   TO OR-ORDER-TS.                00020200
020300     MOVE 500.00                   TO OR-GROSS-REVENUE.           00020300
020400     MOVE 90.00                    TO OR-DISCOUNT-AMOUNT.         00020400
020500     MOVE 410.00                   TO OR-NET-REVENUE.             00020500
020600     MOVE 40.00                    TO OR-SHIPPING-COST.           00020600
020700     MOVE 220.00                   TO OR-COGS-TOTAL.              00020700
020800     WRITE OR-ORDER-REC.                                          00020800
020900     ADD 1 TO WS-ORD-COUNT.                                       00020900
021000                                                                  00021000
021100     MOVE 'o2          '           TO OR-ORDER-ID.                00021100
021200     MOVE 'c2          '           TO OR-CUSTOMER-ID.             00021200
021300     MOVE '2026-01-12T11:00:00Z'   TO OR-ORDER-TS.                00021300
021400     MOVE 600.00                   TO OR-GROSS-REVENUE.           00021400
021500     MOVE 120.00                   TO OR-DISCOUNT-AMOUNT.         00021500
021600     MOVE 480.00                   TO OR-NET-REVENUE.             00021600
021700     MOVE 55.00                    TO OR-SHIPPING-COST.           00021700
021800     MOVE 280.00                   TO OR-COGS-TOTAL.              00021800
021900     WRITE OR-ORDER-REC.                                          00021900
022000     ADD 1 TO WS-ORD-COUNT.                                       00022000
022100                                                                  00022100
022200     MOVE 'o3          '           TO OR-ORDER-ID.                00022200
022300     MOVE 'c3          '           TO OR-CUSTOMER-ID.             00022300
022400     MOVE '2026-01-17T13:00:00Z'   TO OR-ORDER-TS.                00022400
022500     MOVE 450.00                   TO OR-GROSS-REVENUE.           00022500
022600     MOVE 80.00                    TO OR-DISCOUNT-AMOUNT.         00022600
022700     MOVE 370.00                   TO OR-NET-REVENUE.             00022700
022800     MOVE 42.00                    TO OR-SHIPPING-COST.           00022800
022900     MOVE 210.00                   TO OR-COGS-TOTAL.              00022900
023000     WRITE OR-ORDER-REC.                                          00023000
023100     ADD 1 TO WS-ORD-COUNT.                                       00023100
023200                                                                  00023200
023300     MOVE 'o4          '           TO OR-ORDER-ID.                00023300
023400     MOVE 'c1          '           TO OR-CUSTOMER-ID.             00023400
023500     MOVE '2025-11-20T10:00:00Z'   TO OR-ORDER-TS.                00023500
023600     MOVE 520.00                   TO OR-GROSS-REVENUE.           00023600
023700     MOVE 40.00                    TO OR-DISCOUNT-AMOUNT.         00023700
023800     MOVE 480.00                   TO OR-NET-REVENUE.             00023800
023900     MOVE 28.00                    TO OR-SHIPPING-COST.           00023900
024000     MOVE 230.00                   TO OR-COGS-TOTAL.              00024000
024100     WRITE OR-ORDER-REC.                                          00024100
024200     ADD 1 TO WS-ORD-COUNT.                                       00024200
024300                                                                  00024300
024400     MOVE 'o5          '           TO OR-ORDER-ID.                00024400
024500     MOVE 'c4          '           TO OR-CUSTOMER-ID.             00024500
024600     MOVE '2025-12-02T10:00:00Z'   TO OR-ORDER-TS.                00024600
024700     MOVE 510.00                   TO OR-GROSS-REVENUE.           00024700
024800     MOVE 35.00                    TO OR-DISCOUNT-AMOUNT.         00024800
024900     MOVE 475.00                   TO OR-NET-REVENUE.             00024900
025000     MOVE 26.00                    TO OR-SHIPPING-COST.           00025000
025100     MOVE 220.00                   TO OR-COGS-TOTAL.              00025100
025200     WRITE OR-ORDER-REC.                                          00025200
025300     ADD 1 TO WS-ORD-COUNT.                                       00025300
025400                                                                  00025400
025500     MOVE 'o6          '           TO OR-ORDER-ID.                00025500
025600     MOVE 'c5          '           TO OR-CUSTOMER-ID.             00025600
025700     MOVE '2025-12-22T10:00:00Z'   TO OR-ORDER-TS.                00025700
025800     MOVE 500.00                   TO OR-GROSS-REVENUE.           00025800
025900     MOVE 30.00                    TO OR-DISCOUNT-AMOUNT.         00025900
026000     MOVE 470.00                   TO OR-NET-REVENUE.             00026000
026100     MOVE 25.00                    TO OR-SHIPPING-COST.           00026100
026200     MOVE 215.00                   TO OR-COGS-TOTAL.              00026200
026300     WRITE OR-ORDER-REC.                                          00026300
026400     ADD 1 TO WS-ORD-COUNT.                                       00026400
026500                                                                  00026500
026600*-----------------------------------------------------------------00026600
026700*    200 - THREE ORDER LINES, SKU-A CARRIES TWO OF THE THREE      00026700
026800*-----------------------------------------------------------------00026800
026900 200-WRITE-LINES.                                                 00026900
027000     MOVE 'o1          '           TO OL-ORDER-ID.                00027000
027100     MOVE 'l1          '           TO OL-LINE-ID.                 00027100
027200     MOVE 'sku_a       '           TO OL-SKU-ID.                  00027200
027300     MOVE 1                        TO OL-QTY.                     00027300
027400     MOVE 410.00                   TO OL-LINE-NET.                00027400
027500     WRITE OL-LINE-REC.                                           00027500
027600     ADD 1 TO WS-LIN-COUNT.                                       00027600
027700                                                                  00027700
027800     MOVE 'o2          '           TO OL-ORDER-ID.                00027800
027900     MOVE 'l2          '           TO OL-LINE-ID.                 00027900
028000     MOVE 'sku_a       '           TO OL-SKU-ID.                  00028000
028100     MOVE 1                        TO OL-QTY.                     00028100
028200     MOVE 480.00                   TO OL-LINE-NET.                00028200
028300     WRITE OL-LINE-REC.                                           00028300
028400     ADD 1 TO WS-LIN-COUNT.                                       00028400
028500                                                                  00028500
028600     MOVE 'o3          '           TO OL-ORDER-ID.                00028600
028700     MOVE 'l3          '           TO OL-LINE-ID.                 00028700
028800     MOVE 'sku_b       '           TO OL-SKU-ID.                  00028800
028900     MOVE 1                        TO OL-QTY.                     00028900
029000     MOVE 370.00                   TO OL-LINE-NET.                00029000
029100     WRITE OL-LINE-REC.                                           00029100
029200     ADD 1 TO WS-LIN-COUNT.                                       00029200
029300                                                                  00029300
029400*-----------------------------------------------------------------00029400
029500*    300 - THREE REFUNDS, ONE WINDOW-PAIR, ONE BASELINE SINGLETON 00029500
029600*-----------------------------------------------------------------00029600
029700 300-WRITE-REFUNDS.                                               00029700
029800     MOVE 'r1          '           TO RF-REFUND-ID.               00029800
029900     MOVE 'o1          '           TO RF-ORDER-ID.                00029900
030000     MOVE '2026-01-20T10:00:00Z'   TO RF-REFUND-TS.               00030000
030100     MOVE 140.00                   TO RF-REFUND-AMOUNT.           00030100
030200     MOVE 'quality             '   TO RF-REFUND-REASON.           00030200
030300     WRITE RF-REFUND-REC.                                         00030300
030400     ADD 1 TO WS-RFD-COUNT.                                       00030400
030500                                                                  00030500
030600     MOVE 'r2          '           TO RF-REFUND-ID.               00030600
030700     MOVE 'o2          '           TO RF-ORDER-ID.                00030700
030800     MOVE '2026-01-21T10:00:00Z'   TO RF-REFUND-TS.               00030800
030900     MOVE 120.00                   TO RF-REFUND-AMOUNT.           00030900
031000     MOVE 'late_delivery       '   TO RF-REFUND-REASON.           00031000
031100     WRITE RF-REFUND-REC.                                         00031100
031200     ADD 1 TO WS-RFD-COUNT.                                       00031200
031300                                                                  00031300
031400     MOVE 'r3          '           TO RF-REFUND-ID.               00031400
031500     MOVE 'o4          '           TO RF-ORDER-ID.                00031500
031600     MOVE '2025-11-25T10:00:00Z'   TO RF-REFUND-TS.               00031600
031700     MOVE 40.00                    TO RF-REFUND-AMOUNT.           00031700
031800     MOVE 'other               '   TO RF-REFUND-REASON.           00031800
031900     WRITE RF-REFUND-REC.                                         00031900
032000     ADD 1 TO WS-RFD-COUNT.                                       00032000
032100                                                                  00032100
032200*-----------------------------------------------------------------00032200
032300*    400 - FIVE PAYMENTS - ONE FAILED, ONE DISPUTED WITH FEE      00032300
032400*-----------------------------------------------------------------00032400
032500 400-WRITE-PAYMENTS.                                              00032500
032600     MOVE 'p1          '           TO PY-PAYMENT-ID.              00032600
032700     MOVE 'o1          '           TO PY-ORDER-ID.                00032700
032800     MOVE '2026-01-05T10:00:00Z'   TO PY-PAYMENT-TS.              00032800
032900     MOVE 410.00                   TO PY-AMOUNT.                  00032900
033000     MOVE 'succeeded '             TO PY-STATUS.                  00033000
033100     MOVE 0.00                     TO PY-DISPUTE-AMOUNT.          00033100
033200     WRITE PY-PAYMENT-REC.                                        00033200
033300     ADD 1 TO WS-PAY-COUNT.                                       00033300
033400                                                                  00033400
033500     MOVE 'p2          '           TO PY-PAYMENT-ID.              00033500
033600     MOVE 'o2          '           TO PY-ORDER-ID.                00033600
033700     MOVE '2026-01-12T10:00:00Z'   TO PY-PAYMENT-TS.              00033700
033800     MOVE 480.00                   TO PY-AMOUNT.                  00033800
033900     MOVE 'failed    '             TO PY-STATUS.                  00033900
034000     MOVE 0.00                     TO PY-DISPUTE-AMOUNT.          00034000
034100     WRITE PY-PAYMENT-REC.                                        00034100
034200     ADD 1 TO WS-PAY-COUNT.                                       00034200
034300                                                                  00034300
034400     MOVE 'p3          '           TO PY-PAYMENT-ID.              00034400
034500     MOVE 'o3          '           TO PY-ORDER-ID.                00034500
034600     MOVE '2026-01-17T10:00:00Z'   TO PY-PAYMENT-TS.              00034600
034700     MOVE 370.00                   TO PY-AMOUNT.                  00034700
034800     MOVE 'disputed  '             TO PY-STATUS.                  00034800
034900     MOVE 70.00                    TO PY-DISPUTE-AMOUNT.          00034900
035000     WRITE PY-PAYMENT-REC.                                        00035000
035100     ADD 1 TO WS-PAY-COUNT.                                       00035100
035200                                                                  00035200
035300     MOVE 'p4          '           TO PY-PAYMENT-ID.              00035300
035400     MOVE 'o4          '           TO PY-ORDER-ID.                00035400
035500     MOVE '2025-11-20T10:00:00Z'   TO PY-PAYMENT-TS.              00035500
035600     MOVE 480.00                   TO PY-AMOUNT.                  00035600
035700     MOVE 'succeeded '             TO PY-STATUS.                  00035700
035800     MOVE 0.00                     TO PY-DISPUTE-AMOUNT.          00035800
035900     WRITE PY-PAYMENT-REC.                                        00035900
036000     ADD 1 TO WS-PAY-COUNT.                                       00036000
036100                                                                  00036100
036200     MOVE 'p5          '           TO PY-PAYMENT-ID.              00036200
036300     MOVE 'o5          '           TO PY-ORDER-ID.                00036300
036400     MOVE '2025-12-02T10:00:00Z'   TO PY-PAYMENT-TS.              00036400
036500     MOVE 475.00                   TO PY-AMOUNT.                  00036500
036600     MOVE 'succeeded '             TO PY-STATUS.                  00036600
036700     MOVE 0.00                     TO PY-DISPUTE-AMOUNT.          00036700
036800     WRITE PY-PAYMENT-REC.                                        00036800
036900     ADD 1 TO WS-PAY-COUNT.                                       00036900
037000                                                                  00037000
037100*-----------------------------------------------------------------00037100
037200*    500 - THREE SUPPORT TICKETS, TWO TIE TO WINDOW REFUNDS       00037200
037300*-----------------------------------------------------------------00037300
037400 500-WRITE-TICKETS.                                               00037400
037500     MOVE 't1          '           TO TK-TICKET-ID.               00037500
037600     MOVE 'c1          '           TO TK-CUSTOMER-ID.             00037600
037700     MOVE '2026-01-18T10:00:00Z'   TO TK-CREATED-TS.              00037700
037800     MOVE 'quality             '   TO TK-TOPIC.                   00037800
037900     WRITE TK-TICKET-REC.                                         00037900
038000     ADD 1 TO WS-TKT-COUNT.                                       00038000
038100                                                                  00038100
038200     MOVE 't2          '           TO TK-TICKET-ID.               00038200
038300     MOVE 'c2          '           TO TK-CUSTOMER-ID.             00038300
038400     MOVE '2026-01-19T10:00:00Z'   TO TK-CREATED-TS.              00038400
038500     MOVE 'delivery            '   TO TK-TOPIC.                   00038500
038600     WRITE TK-TICKET-REC.                                         00038600
038700     ADD 1 TO WS-TKT-COUNT.                                       00038700
038800                                                                  00038800
038900     MOVE 't3          '           TO TK-TICKET-ID.               00038900
039000     MOVE 'c4          '           TO TK-CUSTOMER-ID.             00039000
039100     MOVE '2025-11-21T10:00:00Z'   TO TK-CREATED-TS.              00039100
039200     MOVE 'billing             '   TO TK-TOPIC.                   00039200
039300     WRITE TK-TICKET-REC.                                         00039300
039400     ADD 1 TO WS-TKT-COUNT.                                       00039400
039500                                                                  00039500
039600*-----------------------------------------------------------------00039600
039700*    600 - FOUR COUPON REDEMPTIONS, WELCOME CODE REUSED BY C1     00039700
039800*-----------------------------------------------------------------00039800
039900 600-WRITE-DISCOUNTS.                                             00039900
040000     MOVE 'd1          '           TO DE-DISCOUNT-EVENT-ID.       00040000
040100     MOVE 'o1          '           TO DE-ORDER-ID.                00040100
040200     MOVE 'WELCOME         '       TO DE-COUPON-CODE.             00040200
040300     MOVE 'c1          '           TO DE-CUSTOMER-ID.             00040300
040400     MOVE 90.00                    TO DE-DISCOUNT-VALUE.          00040400
040500     WRITE DE-DISCOUNT-REC.                                       00040500
040600     ADD 1 TO WS-DSC-COUNT.                                       00040600
040700                                                                  00040700
040800     MOVE 'd2          '           TO DE-DISCOUNT-EVENT-ID.       00040800
040900     MOVE 'o2          '           TO DE-ORDER-ID.                00040900
041000     MOVE 'WELCOME         '       TO DE-COUPON-CODE.             00041000
041100     MOVE 'c2          '           TO DE-CUSTOMER-ID.             00041100
041200     MOVE 120.00                   TO DE-DISCOUNT-VALUE.          00041200
041300     WRITE DE-DISCOUNT-REC.                                       00041300
041400     ADD 1 TO WS-DSC-COUNT.                                       00041400
041500                                                                  00041500
041600     MOVE 'd3          '           TO DE-DISCOUNT-EVENT-ID.       00041600
041700     MOVE 'o3          '           TO DE-ORDER-ID.                00041700
041800     MOVE 'WELCOME         '       TO DE-COUPON-CODE.             00041800
041900     MOVE 'c3          '           TO DE-CUSTOMER-ID.             00041900
042000     MOVE 80.00                    TO DE-DISCOUNT-VALUE.          00042000
042100     WRITE DE-DISCOUNT-REC.                                       00042100
042200     ADD 1 TO WS-DSC-COUNT.                                       00042200
042300                                                                  00042300
042400     MOVE 'd4          '           TO DE-DISCOUNT-EVENT-ID.       00042400
042500     MOVE 'o4          '           TO DE-ORDER-ID.                00042500
042600     MOVE 'WELCOME         '       TO DE-COUPON-CODE.             00042600
042700     MOVE 'c1          '           TO DE-CUSTOMER-ID.             00042700
042800     MOVE 40.00                    TO DE-DISCOUNT-VALUE.          00042800
042900     WRITE DE-DISCOUNT-REC.                                       00042900
043000     ADD 1 TO WS-DSC-COUNT.                                       00043000
043100                                                                  00043100
043200*-----------------------------------------------------------------00043200
043300*    900 - CONSOLE BANNER, RECORD COUNTS PER DECK                 00043300
043400*-----------------------------------------------------------------00043400
043500 900-DISPLAY-TOTALS.                                              00043500
043600     MOVE WS-ORD-COUNT TO WE-ORD-ED.                              00043600
043700     MOVE WS-LIN-COUNT TO WE-LIN-ED.                              00043700
043800     MOVE WS-RFD-COUNT TO WE-RFD-ED.                              00043800
043900     MOVE WS-PAY-COUNT TO WE-PAY-ED.                              00043900
044000     MOVE WS-TKT-COUNT TO WE-TKT-ED.                              00044000
044100     MOVE WS-DSC-COUNT TO WE-DSC-ED.                              00044100
044200     MOVE +0 TO WS-GRAND-TOTAL.                                   00044200
044300     PERFORM 950-SUM-ONE-COUNT                                    00044300
044400        VARYING WC-IDX FROM 1 BY 1 UNTIL WC-IDX > 6.              00044400
044500     MOVE WS-GRAND-TOTAL TO WE-GRAND-TOTAL-ED.                    00044500
044600     DISPLAY WS-COUNT-EDIT-LINE.                                  00044600
044700     DISPLAY 'TOTAL RECORDS WRITTEN ACROSS ALL DECKS: '           00044700
044800              WE-GRAND-TOTAL-ED.                                  00044800
044900                                                                  00044900
045000*-----------------------------------------------------------------00045000
045100*    950 - ONE TABLE ENTRY INTO THE GRAND TOTAL                   00045100
045200*-----------------------------------------------------------------00045200
045300 950-SUM-ONE-COUNT.                                               00045300
045400     ADD WC-ENTRY (WC-IDX) TO WS-GRAND-TOTAL.                     00045400
