000100******************************************************************00000100
000200*    RUNREC   -  RUN HISTORY LEDGER RECORD                       000000200
000300*    REVENUE LEAK DETECTION BATCH - ONE RECORD PER BATCH RUN      00000300
000400*    APPENDED TO RUNLOG BY LEAKLEDG, READ WHOLE AND RE-SORTED     00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  000000600
000700*    09/03/17  RFC-3004   INITIAL LAYOUT                         000000700
000800*    11/07/22  RFC-3390   ADDED NET-REVENUE-WINDOW FOR TREND RPT 000000800
000900******************************************************************00000900
001000 01  RH-RUN-REC.                                                 000001000
001100     05  RH-RUN-TS               PIC X(20).                      000001100
001200     05  RH-TOTAL-LEAK-USD       PIC S9(11)V99.                  000001200
001300     05  RH-SIGNALS-DETECTED     PIC 9(03).                      000001300
001400     05  RH-HIGH-SEVERITY-COUNT  PIC 9(03).                      000001400
001500     05  RH-NET-REVENUE-WINDOW   PIC S9(11)V99.                  000001500
001600     05  FILLER                  PIC X(08).                      000001600
