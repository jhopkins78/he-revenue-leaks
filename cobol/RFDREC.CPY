000100******************************************************************00000100
000200*    RFDREC   -  REFUND FACT RECORD                               00000200
000300*    REVENUE LEAK DETECTION BATCH - NORMALIZED REFUND FACTS       00000300
000400*-----------------------------------------------------------------00000400
000500*    CHANGE LOG                                                  000000500
000600*    88/02/11  J.SAYLES   INITIAL LAYOUT                         000000600
000700*    99/01/08  D.STOUT    Y2K - TIMESTAMP WIDENED TO X(20) ISO    00000700
000800*    06/04/19  RFC-2281   ADDED REFUND-REASON FOR TICKET TIE-IN   00000800
000900******************************************************************00000900
001000 01  RF-REFUND-REC.                                               00001000
001100     05  RF-REFUND-ID            PIC X(12).                       00001100
001200     05  RF-ORDER-ID             PIC X(12).                       00001200
001300     05  RF-REFUND-TS            PIC X(20).                       00001300
001400     05  RF-REFUND-TS-PARTS REDEFINES RF-REFUND-TS.               00001400
001500         10  RF-TS-YEAR          PIC X(04).                       00001500
001600         10  FILLER              PIC X(01).                       00001600
001700         10  RF-TS-MONTH         PIC X(02).                       00001700
001800         10  FILLER              PIC X(01).                       00001800
001900         10  RF-TS-DAY           PIC X(02).                       00001900
002000         10  RF-TS-REST          PIC X(10).                       00002000
002100     05  RF-REFUND-AMOUNT        PIC S9(9)V99.                    00002100
002200     05  RF-REFUND-REASON        PIC X(20).                       00002200
002300     05  FILLER                  PIC X(03).                       00002300
