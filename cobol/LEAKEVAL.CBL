000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE MERCHANT SYSTEMS GROUP     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    LEAKEVAL.                                         00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  03/14/89.                                         00000900
001000 DATE-COMPILED. .                                                 00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*-----------------------------------------------------------------00001200
001300* LEAKEVAL - REVENUE LEAK SIGNAL EVALUATOR                        00001300
001400*                                                                 00001400
001500* READS THE SIX NORMALIZED FACT FILES (ORDERS, ORDER LINES,       00001500
001600* REFUNDS, PAYMENTS, SUPPORT TICKETS, DISCOUNT EVENTS), SPLITS    00001600
001700* EACH DATE-BEARING FILE INTO A 28-DAY ANALYSIS WINDOW AND THE    00001700
001800* PRECEDING 84-DAY BASELINE, EVALUATES THE TEN LEAK SIGNAL RULES  00001800
001900* AND WRITES THE RANKED LEAK REPORT.  ALSO DROPS A ONE-RECORD     00001900
002000* CURRENT-RUN SUMMARY (CURRSUMM) FOR THE LEAKLEDG JOB STEP TO     00002000
002100* PICK UP AND APPEND TO THE RUN-HISTORY LEDGER.                   00002100
002200*                                                                 00002200
002300* ANY OF THE SIX INPUT FILES MAY BE MISSING OR EMPTY.  A MISSING  00002300
002400* FILE IS TREATED AS ZERO ROWS, NOT AS A JOB ABEND.               00002400
002500*-----------------------------------------------------------------00002500
002600*    CHANGE LOG                                                   00002600
002700*    89/03/14  DS         INITIAL CODING - PHASE 1 LEAK PILOT     00002700
002800*    89/11/02  DS         ADDED DISCOUNT-OVERUSE, SHIP-CREEP RULES00002800
002900*    91/05/30  JS         FIXED SAFE-DIVIDE ZERO-DENOM ABEND 0C7  00002900
003000*    93/02/18  DS         ADDED MARGIN-COMPRESSION PER FINANCE REQ00003000
003100*    95/08/09  DS         WIDENED LOSS FIELDS, LARGE TENANT FIX   00003100
003200*    98/11/23  DS         Y2K - TIMESTAMPS WIDENED TO 4-DIGIT YEAR00003200
003300*    99/02/04  DS         Y2K - JULIAN ROUTINE RE-VERIFIED CENTURY00003300
003400*    01/06/12  RFC-1422   ADDED SUPPORT-LINKED-REFUNDS SIGNAL     00003400
003500*    04/09/30  RFC-1840   SHIPPING-COST SPLIT OUT OF GROSS REV    00003500
003600*    06/04/19  RFC-2281   ADDED TICKET FILE, SUPPORT SIGNAL TIE-IN00003600
003700*    07/11/02  RFC-2690   ADDED DISPUTE CHARGEBACK FEE CALC       00003700
003800*    09/03/17  RFC-3004   ADDED REPEAT-CUSTOMER-CHURN, 10TH SIGNAL00003800
003900*    11/07/22  RFC-3390   ADDED CURRSUMM HANDOFF FOR LEDGER STEP  00003900
004000*    14/01/15  RFC-3810   CONFIDENCE FORMULA REVISED PER AUDIT    00004000
004100*    18/06/05  RFC-4290   SKU REFUND CONCENTRATION TOP-5 ADDED    00004100
004200*    22/09/27  RFC-4710   COUPON ABUSE DISTINCT-USER DEDUP TABLE  00004200
004300*    25/02/11  RFC-4950   WINDOW BOUNDS RECHECKED VS DEMO TENANT  00004300
004400*    26/08/09  RFC-5121   ADDED STATUS/DATE TABLE VIEWS FOR AUDIT 00004400
004500******************************************************************00004500
004600                                                                  00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-390.                                       00004900
005000 OBJECT-COMPUTER.  IBM-390.                                       00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM                                           00005200
005300     CLASS LEAK-ALPHA IS 'A' THRU 'Z'                             00005300
005400     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED                      00005400
005500            OFF STATUS IS WS-NORMAL-RUN.                          00005500
005600                                                                  00005600
005700 INPUT-OUTPUT SECTION.                                            00005700
005800 FILE-CONTROL.                                                    00005800
005900     SELECT ORDERS     ASSIGN TO ORDERS                           00005900
006000            ORGANIZATION IS LINE SEQUENTIAL                       00006000
006100            FILE STATUS  IS WS-ORD-STATUS.                        00006100
006200     SELECT LINES      ASSIGN TO LINES                            00006200
006300            ORGANIZATION IS LINE SEQUENTIAL                       00006300
006400            FILE STATUS  IS WS-LIN-STATUS.                        00006400
006500     SELECT REFUNDS    ASSIGN TO REFUNDS                          00006500
006600            ORGANIZATION IS LINE SEQUENTIAL                       00006600
006700            FILE STATUS  IS WS-RFD-STATUS.                        00006700
006800     SELECT PAYMENTS   ASSIGN TO PAYMENTS                         00006800
006900            ORGANIZATION IS LINE SEQUENTIAL                       00006900
007000            FILE STATUS  IS WS-PAY-STATUS.                        00007000
007100     SELECT TICKETS    ASSIGN TO TICKETS                          00007100
007200            ORGANIZATION IS LINE SEQUENTIAL                       00007200
007300            FILE STATUS  IS WS-TKT-STATUS.                        00007300
007400     SELECT DISCOUNTS  ASSIGN TO DISCOUNTS                        00007400
007500            ORGANIZATION IS LINE SEQUENTIAL                       00007500
007600            FILE STATUS  IS WS-DSC-STATUS.                        00007600
007700     SELECT LEAKRPT    ASSIGN TO LEAKRPT                          00007700
007800            ORGANIZATION IS LINE SEQUENTIAL                       00007800
007900            FILE STATUS  IS WS-RPT-STATUS.                        00007900
008000     SELECT CURRSUMM   ASSIGN TO CURRSUMM                         00008000
008100            ORGANIZATION IS LINE SEQUENTIAL                       00008100
008200            FILE STATUS  IS WS-CSM-STATUS.                        00008200
008300                                                                  00008300
008400 DATA DIVISION.                                                   00008400
008500 FILE SECTION.                                                    00008500
008600                                                                  00008600
008700 FD  ORDERS                                                       00008700
008800     RECORDING MODE IS F.                                         00008800
008900     COPY ORDREC.                                                 00008900
009000                                                                  00009000
009100 FD  LINES                                                        00009100
009200     RECORDING MODE IS F.                                         00009200
009300     COPY LINREC.                                                 00009300
009400                                                                  00009400
009500 FD  REFUNDS                                                      00009500
009600     RECORDING MODE IS F.                                         00009600
009700     COPY RFDREC.                                                 00009700
009800                                                                  00009800
009900 FD  PAYMENTS                                                     00009900
010000     RECORDING MODE IS F.                                         00010000
010100     COPY PAYREC.                                                 00010100
010200                                                                  00010200
010300 FD  TICKETS                                                      00010300
010400     RECORDING MODE IS F.                                         00010400
010500     COPY TKTREC.                                                 00010500
010600                                                                  00010600
010700 FD  DISCOUNTS                                                    00010700
010800     RECORDING MODE IS F.                                         00010800
010900     COPY DSCREC.                                                 00010900
011000                                                                  00011000
011100 FD  LEAKRPT                                                      00011100
011200     RECORDING MODE IS F.                                         00011200
011300 01  RPT-RECORD                     PIC X(100).                   00011300
011400                                                                  00011400
011500 FD  CURRSUMM                                                     00011500
011600     RECORDING MODE IS F.                                         00011600
011700     COPY RUNREC.                                                 00011700
011800                                                                  00011800
011900 WORKING-STORAGE SECTION.                                         00011900
012000*-----------------------------------------------------------------00012000
012100*    FILE STATUS AND END-OF-FILE SWITCHES                         00012100
012200*-----------------------------------------------------------------00012200
012300 01  WS-FILE-STATUS-CODES.                                        00012300
012400     05  WS-ORD-STATUS               PIC X(02) VALUE '00'.        00012400
012500         88  WS-ORD-OK                    VALUE '00'.             00012500
012600     05  WS-LIN-STATUS               PIC X(02) VALUE '00'.        00012600
012700         88  WS-LIN-OK                    VALUE '00'.             00012700
012800     05  WS-RFD-STATUS               PIC X(02) VALUE '00'.        00012800
012900         88  WS-RFD-OK                    VALUE '00'.             00012900
013000     05  WS-PAY-STATUS               PIC X(02) VALUE '00'.        00013000
013100         88  WS-PAY-OK                    VALUE '00'.             00013100
013200     05  WS-TKT-STATUS               PIC X(02) VALUE '00'.        00013200
013300         88  WS-TKT-OK                    VALUE '00'.             00013300
013400     05  WS-DSC-STATUS               PIC X(02) VALUE '00'.        00013400
013500         88  WS-DSC-OK                    VALUE '00'.             00013500
013600     05  WS-RPT-STATUS               PIC X(02) VALUE '00'.        00013600
013700         88  WS-RPT-OK                    VALUE '00'.             00013700
013800     05  WS-CSM-STATUS               PIC X(02) VALUE '00'.        00013800
013900         88  WS-CSM-OK                    VALUE '00'.             00013900
014000                                                                  00014000
014100 01  WS-STATUS-TABLE-VIEW REDEFINES WS-FILE-STATUS-CODES.         00014100
014200     05  WS-STATUS-ENTRY          PIC X(02) OCCURS 8 TIMES.       00014200
014300                                                                  00014300
014400 01  WS-EOF-SWITCHES.                                             00014400
014500     05  WS-ORD-EOF                  PIC X(01) VALUE 'N'.         00014500
014600     05  WS-LIN-EOF                  PIC X(01) VALUE 'N'.         00014600
014700     05  WS-RFD-EOF                  PIC X(01) VALUE 'N'.         00014700
014800     05  WS-PAY-EOF                  PIC X(01) VALUE 'N'.         00014800
014900     05  WS-TKT-EOF                  PIC X(01) VALUE 'N'.         00014900
015000     05  WS-DSC-EOF                  PIC X(01) VALUE 'N'.         00015000
015100                                                                  00015100
015200*-----------------------------------------------------------------00015200
015300*    STANDALONE COUNTERS AND SUBSCRIPTS                           00015300
015400*-----------------------------------------------------------------00015400
015500 77  WS-ORD-TOTAL                    PIC S9(7) COMP VALUE +0.     00015500
015600 77  WS-LIN-TOTAL                    PIC S9(7) COMP VALUE +0.     00015600
015700 77  WS-RFD-TOTAL                    PIC S9(7) COMP VALUE +0.     00015700
015800 77  WS-PAY-TOTAL                    PIC S9(7) COMP VALUE +0.     00015800
015900 77  WS-TKT-TOTAL                    PIC S9(7) COMP VALUE +0.     00015900
016000 77  WS-DSC-TOTAL                    PIC S9(7) COMP VALUE +0.     00016000
016100 77  WS-CPN-TOTAL                    PIC S9(7) COMP VALUE +0.     00016100
016200 77  WS-SKU-TOTAL                    PIC S9(7) COMP VALUE +0.     00016200
016300 77  WS-CUS-TOTAL                    PIC S9(7) COMP VALUE +0.     00016300
016400 77  WS-IX                           PIC S9(7) COMP VALUE +0.     00016400
016500 77  WS-IY                           PIC S9(7) COMP VALUE +0.     00016500
016600 77  WS-RANK                         PIC S9(3) COMP VALUE +0.     00016600
016700 77  WS-BEST-IX                      PIC S9(7) COMP VALUE +0.     00016700
016800 77  WS-FOUND-SW                     PIC X(01) VALUE 'N'.         00016800
016900     88  WS-WAS-FOUND                    VALUE 'Y'.               00016900
017000     88  WS-NOT-FOUND                     VALUE 'N'.              00017000
017100 77  WS-TABLE-FULL-SW                PIC X(01) VALUE 'N'.         00017100
017200 77  WS-STATUS-IX                 PIC S9(7) COMP VALUE +0.        00017200
017300                                                                  00017300
017400 01  WS-ANCHOR-FIELDS.                                            00017400
017500     05  WS-ANCHOR-TS                PIC X(20) VALUE LOW-VALUES.  00017500
017600     05  WS-ANCHOR-YEAR              PIC 9(04).                   00017600
017700     05  WS-ANCHOR-MONTH             PIC 9(02).                   00017700
017800     05  WS-ANCHOR-DAY               PIC 9(02).                   00017800
017900     05  WS-ANCHOR-REST              PIC X(11).                   00017900
018000     05  WS-ANCHOR-FOUND-SW          PIC X(01) VALUE 'N'.         00018000
018100         88  WS-ANCHOR-WAS-FOUND         VALUE 'Y'.               00018100
018200                                                                  00018200
018300 01  WS-WINDOW-BOUNDS.                                            00018300
018400     05  WS-W-START-TS               PIC X(20).                   00018400
018500     05  WS-B-START-TS               PIC X(20).                   00018500
018600                                                                  00018600
018700*-----------------------------------------------------------------00018700
018800*    JULIAN DAY CONVERSION WORK AREA (NO INTRINSIC FUNCTIONS)     00018800
018900*-----------------------------------------------------------------00018900
019000 01  WS-JULIAN-WORK.                                              00019000
019100     05  WJ-YEAR                     PIC S9(7) COMP.              00019100
019200     05  WJ-MONTH                    PIC S9(7) COMP.              00019200
019300     05  WJ-DAY                      PIC S9(7) COMP.              00019300
019400     05  WJ-A                        PIC S9(7) COMP.              00019400
019500     05  WJ-Y                        PIC S9(7) COMP.              00019500
019600     05  WJ-M                        PIC S9(7) COMP.              00019600
019700     05  WJ-JDN                      PIC S9(9) COMP.              00019700
019800     05  WJ-TEMP-1                   PIC S9(9) COMP.              00019800
019900     05  WJ-TEMP-2                   PIC S9(9) COMP.              00019900
020000     05  WJ-L                        PIC S9(9) COMP.              00020000
020100     05  WJ-N                        PIC S9(9) COMP.              00020100
020200     05  WJ-I                        PIC S9(9) COMP.              00020200
020300     05  WJ-J                        PIC S9(9) COMP.              00020300
020400     05  WJ-OUT-DATE.                                             00020400
020500         10  WJ-OUT-YEAR              PIC 9(04).                  00020500
020600         10  WJ-OUT-MONTH             PIC 9(02).                  00020600
020700         10  WJ-OUT-DAY               PIC 9(02).                  00020700
020800     05  WJ-OUT-ALPHA REDEFINES WJ-OUT-DATE.                      00020800
020900         10  WJ-OUT-ALPHA-TEXT            PIC X(08).              00020900
021000                                                                  00021000
021100*-----------------------------------------------------------------00021100
021200*    ORDER TABLE  (HOLDS ORDERS FACT FILE)                        00021200
021300*-----------------------------------------------------------------00021300
021400 01  WS-ORDER-TABLE.                                              00021400
021500     05  OT-ENTRY OCCURS 1000 TIMES INDEXED BY OT-IDX.            00021500
021600         10  OT-ORDER-ID             PIC X(12).                   00021600
021700         10  OT-CUSTOMER-ID          PIC X(12).                   00021700
021800         10  OT-ORDER-TS             PIC X(20).                   00021800
021900         10  OT-GROSS                PIC S9(9)V99.                00021900
022000         10  OT-DISCOUNT             PIC S9(9)V99.                00022000
022100         10  OT-NET                  PIC S9(9)V99.                00022100
022200         10  OT-SHIP                 PIC S9(7)V99.                00022200
022300         10  OT-COGS                 PIC S9(9)V99.                00022300
022400         10  OT-WINDOW               PIC X(01).                   00022400
022500             88  OT-IN-W                 VALUE 'W'.               00022500
022600             88  OT-IN-B                 VALUE 'B'.               00022600
022700                                                                  00022700
022800*-----------------------------------------------------------------00022800
022900*    ORDER LINE TABLE (NOT WINDOWED)                              00022900
023000*-----------------------------------------------------------------00023000
023100 01  WS-LINE-TABLE.                                               00023100
023200     05  LT-ENTRY OCCURS 2000 TIMES INDEXED BY LT-IDX.            00023200
023300         10  LT-ORDER-ID             PIC X(12).                   00023300
023400         10  LT-SKU-ID               PIC X(12).                   00023400
023500                                                                  00023500
023600*-----------------------------------------------------------------00023600
023700*    REFUND TABLE                                                 00023700
023800*-----------------------------------------------------------------00023800
023900 01  WS-REFUND-TABLE.                                             00023900
024000     05  RT-ENTRY OCCURS 1000 TIMES INDEXED BY RT-IDX.            00024000
024100         10  RT-ORDER-ID             PIC X(12).                   00024100
024200         10  RT-AMOUNT               PIC S9(9)V99.                00024200
024300         10  RT-TS                   PIC X(20).                   00024300
024400         10  RT-WINDOW               PIC X(01).                   00024400
024500             88  RT-IN-W                 VALUE 'W'.               00024500
024600             88  RT-IN-B                 VALUE 'B'.               00024600
024700                                                                  00024700
024800*-----------------------------------------------------------------00024800
024900*    PAYMENT TABLE                                                00024900
025000*-----------------------------------------------------------------00025000
025100 01  WS-PAYMENT-TABLE.                                            00025100
025200     05  PT-ENTRY OCCURS 1000 TIMES INDEXED BY PT-IDX.            00025200
025300         10  PT-AMOUNT               PIC S9(9)V99.                00025300
025400         10  PT-STATUS               PIC X(10).                   00025400
025500         10  PT-DISPUTE-AMT          PIC S9(9)V99.                00025500
025600         10  PT-TS                   PIC X(20).                   00025600
025700         10  PT-WINDOW               PIC X(01).                   00025700
025800             88  PT-IN-W                 VALUE 'W'.               00025800
025900             88  PT-IN-B                 VALUE 'B'.               00025900
026000                                                                  00026000
026100*-----------------------------------------------------------------00026100
026200*    SUPPORT TICKET TABLE                                         00026200
026300*-----------------------------------------------------------------00026300
026400 01  WS-TICKET-TABLE.                                             00026400
026500     05  KT-ENTRY OCCURS 1000 TIMES INDEXED BY KT-IDX.            00026500
026600         10  KT-TS                   PIC X(20).                   00026600
026700         10  KT-WINDOW               PIC X(01).                   00026700
026800             88  KT-IN-W                 VALUE 'W'.               00026800
026900             88  KT-IN-B                 VALUE 'B'.               00026900
027000                                                                  00027000
027100*-----------------------------------------------------------------00027100
027200*    DISCOUNT EVENT TABLE (NOT WINDOWED)                          00027200
027300*-----------------------------------------------------------------00027300
027400 01  WS-DISCOUNT-TABLE.                                           00027400
027500     05  DT-ENTRY OCCURS 1000 TIMES INDEXED BY DT-IDX.            00027500
027600         10  DT-COUPON-CODE          PIC X(16).                   00027600
027700         10  DT-CUSTOMER-ID          PIC X(12).                   00027700
027800         10  DT-VALUE                PIC S9(9)V99.                00027800
027900                                                                  00027900
028000*-----------------------------------------------------------------00028000
028100*    COUPON GROUPING TABLE, BUILT FROM THE DISCOUNT EVENT TABLE   00028100
028200*-----------------------------------------------------------------00028200
028300 01  WS-COUPON-TABLE.                                             00028300
028400     05  CT-ENTRY OCCURS 200 TIMES INDEXED BY CT-IDX.             00028400
028500         10  CT-CODE                 PIC X(16).                   00028500
028600         10  CT-USES                 PIC 9(07) COMP.              00028600
028700         10  CT-USERS                PIC 9(07) COMP.              00028700
028800         10  CT-VAL                  PIC S9(9)V99.                00028800
028900         10  CT-CUST-LIST PIC X(12) OCCURS 50 TIMES               00028900
029000                          INDEXED BY CT-CUST-IDX.                 00029000
029100                                                                  00029100
029200*-----------------------------------------------------------------00029200
029300*    SKU REFUND CONCENTRATION TABLE                               00029300
029400*-----------------------------------------------------------------00029400
029500 01  WS-SKU-TABLE.                                                00029500
029600     05  ST-ENTRY OCCURS 200 TIMES INDEXED BY ST-IDX.             00029600
029700         10  ST-SKU-ID               PIC X(12).                   00029700
029800         10  ST-TOTAL                PIC S9(9)V99.                00029800
029900         10  ST-SELECTED             PIC X(01) VALUE 'N'.         00029900
030000                                                                  00030000
030100*-----------------------------------------------------------------00030100
030200*    DISTINCT CUSTOMER DEDUP TABLE (REPEAT CUSTOMER CHURN)        00030200
030300*-----------------------------------------------------------------00030300
030400 01  WS-CUST-DEDUP-TABLE.                                         00030400
030500     05  UT-ENTRY OCCURS 1000 TIMES INDEXED BY UT-IDX.            00030500
030600         10  UT-CUSTOMER-ID          PIC X(12).                   00030600
030700         10  UT-IN-W                 PIC X(01) VALUE 'N'.         00030700
030800         10  UT-IN-B                 PIC X(01) VALUE 'N'.         00030800
030900                                                                  00030900
031000*-----------------------------------------------------------------00031000
031100*    WINDOW / BASELINE AGGREGATE TOTALS                           00031100
031200*-----------------------------------------------------------------00031200
031300 01  WS-WINDOW-TOTALS.                                            00031300
031400     05  WT-NET-W                    PIC S9(11)V99 COMP VALUE +0. 00031400
031500     05  WT-NET-B                    PIC S9(11)V99 COMP VALUE +0. 00031500
031600     05  WT-GROSS-W                  PIC S9(11)V99 COMP VALUE +0. 00031600
031700     05  WT-GROSS-B                  PIC S9(11)V99 COMP VALUE +0. 00031700
031800     05  WT-REFUND-W                 PIC S9(11)V99 COMP VALUE +0. 00031800
031900     05  WT-REFUND-B                 PIC S9(11)V99 COMP VALUE +0. 00031900
032000     05  WT-DISCOUNT-W               PIC S9(11)V99 COMP VALUE +0. 00032000
032100     05  WT-DISCOUNT-B               PIC S9(11)V99 COMP VALUE +0. 00032100
032200     05  WT-SHIP-W                   PIC S9(11)V99 COMP VALUE +0. 00032200
032300     05  WT-SHIP-B                   PIC S9(11)V99 COMP VALUE +0. 00032300
032400     05  WT-COGS-W                   PIC S9(11)V99 COMP VALUE +0. 00032400
032500     05  WT-COGS-B                   PIC S9(11)V99 COMP VALUE +0. 00032500
032600     05  WT-PAY-CNT-W                PIC 9(07) COMP VALUE 0.      00032600
032700     05  WT-PAY-CNT-B                PIC 9(07) COMP VALUE 0.      00032700
032800     05  WT-PAY-FAIL-CNT-W           PIC 9(07) COMP VALUE 0.      00032800
032900     05  WT-PAY-FAIL-CNT-B           PIC 9(07) COMP VALUE 0.      00032900
033000     05  WT-PAY-FAIL-AMT-W           PIC S9(11)V99 COMP VALUE +0. 00033000
033100     05  WT-PAY-DISP-CNT-W           PIC 9(07) COMP VALUE 0.      00033100
033200     05  WT-PAY-DISP-CNT-B           PIC 9(07) COMP VALUE 0.      00033200
033300     05  WT-PAY-DISP-AMT-W           PIC S9(11)V99 COMP VALUE +0. 00033300
033400     05  WT-TICKET-CNT-W             PIC 9(07) COMP VALUE 0.      00033400
033500     05  WT-TICKET-CNT-B             PIC 9(07) COMP VALUE 0.      00033500
033600     05  WT-ORDER-CNT-W              PIC 9(07) COMP VALUE 0.      00033600
033700     05  WT-ORDER-CNT-B              PIC 9(07) COMP VALUE 0.      00033700
033800     05  WT-REFUND-CNT-W             PIC 9(07) COMP VALUE 0.      00033800
033900     05  WT-CUST-CNT-W               PIC 9(07) COMP VALUE 0.      00033900
034000     05  WT-CUST-CNT-B               PIC 9(07) COMP VALUE 0.      00034000
034100                                                                  00034100
034200*-----------------------------------------------------------------00034200
034300*    GENERAL PURPOSE COMPUTE WORK FIELDS                          00034300
034400*-----------------------------------------------------------------00034400
034500 01  WS-CALC-FIELDS.                                              00034500
034600     05  WC-DIVIDEND                 PIC S9(11)V999999 COMP.      00034600
034700     05  WC-DIVISOR                  PIC S9(11)V999999 COMP.      00034700
034800     05  WC-RATIO                    PIC S9(7)V999999 COMP.       00034800
034900     05  WC-RATIO-2                  PIC S9(7)V999999 COMP.       00034900
035000     05  WC-SAMPLE-SIZE              PIC S9(9) COMP.              00035000
035100     05  WC-SAMPLE-SCORE             PIC S9(7)V999999 COMP.       00035100
035200     05  WC-CONFIDENCE               PIC S9(3)V99 COMP.           00035200
035300     05  WC-LOSS                     PIC S9(9)V99 COMP.           00035300
035400     05  WC-LOSS-ROUNDED             PIC S9(9)V99 COMP.           00035400
035500     05  WC-NET-W-FLOOR              PIC S9(9)V99 COMP.           00035500
035600     05  WC-TEMP-MONEY               PIC S9(11)V99 COMP.          00035600
035700     05  WC-MAX-CUST-AMT             PIC S9(9)V99 COMP.           00035700
035800                                                                  00035800
035900*-----------------------------------------------------------------00035900
036000*    LEAK SIGNAL TABLE - TEN ENTRIES, FIXED ORDER 1-10            00036000
036100*-----------------------------------------------------------------00036100
036200 01  WS-SIGNAL-TABLE.                                             00036200
036300     05  SG-ENTRY OCCURS 10 TIMES INDEXED BY SG-IDX.              00036300
036400         COPY SIGREC.                                             00036400
036500                                                                  00036500
036600*-----------------------------------------------------------------00036600
036700*    HOLD AREA FOR THE 750 RANK-BY-LOSS INSERTION SORT            00036700
036800*-----------------------------------------------------------------00036800
036900 01  WS-RANK-HOLD.                                                00036900
037000     05  RK-SIGNAL-ID                PIC X(30).                   00037000
037100     05  RK-ESTIMATED-LOSS-USD       PIC S9(9)V99.                00037100
037200     05  RK-SEVERITY                 PIC X(06).                   00037200
037300     05  RK-CONFIDENCE               PIC 9V99.                    00037300
037400     05  RK-REASON-CODE              PIC X(40).                   00037400
037500     05  RK-METRIC-1                 PIC S9(7)V9(6).              00037500
037600     05  RK-METRIC-2                 PIC S9(7)V9(6).              00037600
037700     05  RK-SAMPLE-SIZE              PIC 9(7).                    00037700
037800     05  FILLER                      PIC X(05).                   00037800
037900                                                                  00037900
038000 01  WS-SUMMARY-FIELDS.                                           00038000
038100     05  WS-TOTAL-LOSS               PIC S9(11)V99 COMP VALUE +0. 00038100
038200     05  WS-HIGH-SEV-COUNT           PIC 9(03) COMP VALUE 0.      00038200
038300     05  WS-NET-REV-WINDOW           PIC S9(11)V99 COMP VALUE +0. 00038300
038400                                                                  00038400
038500*-----------------------------------------------------------------00038500
038600*    SYSTEM DATE - USED ONLY WHEN ALL THREE TS SOURCES ARE EMPTY  00038600
038700*-----------------------------------------------------------------00038700
038800 01  WS-SYSTEM-DATE-AND-TIME.                                     00038800
038900     05  WS-CURRENT-DATE.                                         00038900
039000         10  WS-CURRENT-YY           PIC 9(02).                   00039000
039100         10  WS-CURRENT-MM           PIC 9(02).                   00039100
039200         10  WS-CURRENT-DD           PIC 9(02).                   00039200
039300     05  WS-CURRENT-TIME.                                         00039300
039400         10  WS-CURRENT-HH           PIC 9(02).                   00039400
039500         10  WS-CURRENT-MIN          PIC 9(02).                   00039500
039600         10  WS-CURRENT-SS           PIC 9(02).                   00039600
039700         10  WS-CURRENT-HS           PIC 9(02).                   00039700
039800                                                                  00039800
039900 01  WS-DATE-ALPHA REDEFINES WS-SYSTEM-DATE-AND-TIME.             00039900
040000     05  WS-DATE-ALPHA-YMD           PIC X(06).                   00040000
040100     05  WS-DATE-ALPHA-HMS           PIC X(08).                   00040100
040200                                                                  00040200
040300*-----------------------------------------------------------------00040300
040400*    LEAK REPORT PRINT LINES                                      00040400
040500*-----------------------------------------------------------------00040500
040600 01  RPT-HEADER1.                                                 00040600
040700     05  FILLER                      PIC X(40) VALUE              00040700
040800         'REVENUE LEAK DETECTION - LEAK REPORT    '.              00040800
040900     05  FILLER                      PIC X(60) VALUE SPACES.      00040900
041000                                                                  00041000
041100 01  RPT-WINDOW-LINE.                                             00041100
041200     05  FILLER                      PIC X(17) VALUE              00041200
041300         'ANALYSIS WINDOW  '.                                     00041300
041400     05  RPT-W-START                 PIC X(20).                   00041400
041500     05  FILLER                      PIC X(4)  VALUE ' TO '.      00041500
041600     05  RPT-W-END                   PIC X(20).                   00041600
041700     05  FILLER                      PIC X(39) VALUE SPACES.      00041700
041800                                                                  00041800
041900 01  RPT-BASELINE-LINE.                                           00041900
042000     05  FILLER                      PIC X(17) VALUE              00042000
042100         'BASELINE WINDOW  '.                                     00042100
042200     05  RPT-B-START                 PIC X(20).                   00042200
042300     05  FILLER                      PIC X(4)  VALUE ' TO '.      00042300
042400     05  RPT-B-END                   PIC X(20).                   00042400
042500     05  FILLER                      PIC X(39) VALUE SPACES.      00042500
042600                                                                  00042600
042700 01  RPT-SUMMARY-LINE.                                            00042700
042800     05  FILLER                      PIC X(19) VALUE              00042800
042900         'SIGNALS DETECTED: '.                                    00042900
043000     05  RPT-SIGNALS-ED              PIC ZZ9.                     00043000
043100     05  FILLER                      PIC X(22) VALUE              00043100
043200         '   TOTAL EST LOSS USD '.                                00043200
043300     05  RPT-TOTAL-LOSS-ED           PIC Z,ZZZ,ZZZ,ZZ9.99.        00043300
043400     05  FILLER                      PIC X(20) VALUE              00043400
043500         '   NET REV WINDOW   '.                                  00043500
043600     05  RPT-NET-REV-ED              PIC Z,ZZZ,ZZZ,ZZ9.99.        00043600
043700     05  FILLER                      PIC X(06) VALUE SPACES.      00043700
043800                                                                  00043800
043900 01  RPT-COL-HDR.                                                 00043900
044000     05  FILLER                      PIC X(32) VALUE              00044000
044100         'SIGNAL ID                      '.                       00044100
044200     05  FILLER                      PIC X(16) VALUE              00044200
044300         'EST LOSS USD    '.                                      00044300
044400     05  FILLER                      PIC X(09) VALUE              00044400
044500         'SEVERITY '.                                             00044500
044600     05  FILLER                      PIC X(07) VALUE              00044600
044700         'CONF   '.                                               00044700
044800     05  FILLER                      PIC X(36) VALUE              00044800
044900         'REASON CODE                        '.                   00044900
045000                                                                  00045000
045100 01  RPT-DETAIL-LINE.                                             00045100
045200     05  RPT-SIGNAL-ID               PIC X(32).                   00045200
045300     05  RPT-LOSS-ED                 PIC Z,ZZZ,ZZ9.99-.           00045300
045400     05  FILLER                      PIC X(02) VALUE SPACES.      00045400
045500     05  RPT-SEVERITY                PIC X(09).                   00045500
045600     05  RPT-CONFIDENCE-ED           PIC 9.99.                    00045600
045700     05  FILLER                      PIC X(03) VALUE SPACES.      00045700
045800     05  RPT-REASON-CODE             PIC X(40).                   00045800
045900                                                                  00045900
046000 01  RPT-FOOTER-LINE.                                             00046000
046100     05  FILLER                      PIC X(23) VALUE              00046100
046200         'TOTAL ESTIMATED LOSS  '.                                00046200
046300     05  RPT-FOOT-TOTAL-ED           PIC Z,ZZZ,ZZZ,ZZ9.99.        00046300
046400     05  FILLER                      PIC X(22) VALUE              00046400
046500         '   HIGH SEVERITY CNT  '.                                00046500
046600     05  RPT-FOOT-HIGH-ED            PIC ZZ9.                     00046600
046700     05  FILLER                      PIC X(33) VALUE SPACES.      00046700
046800                                                                  00046800
046900******************************************************************00046900
047000 PROCEDURE DIVISION.                                              00047000
047100******************************************************************00047100
047200                                                                  00047200
047300 000-MAIN.                                                        00047300
047400     ACCEPT WS-CURRENT-DATE FROM DATE.                            00047400
047500     ACCEPT WS-CURRENT-TIME FROM TIME.                            00047500
047600     DISPLAY 'LEAKEVAL STARTED '                                  00047600
047700             WS-CURRENT-MM '/' WS-CURRENT-DD '/' WS-CURRENT-YY.   00047700
047800     DISPLAY 'LEAKEVAL SYSTEM DATE STAMP (YYMMDD): '              00047800
047900             WS-DATE-ALPHA-YMD.                                   00047900
048000                                                                  00048000
048100     PERFORM 700-OPEN-FILES.                                      00048100
048200     PERFORM 100-READ-ALL-INPUT THRU 100-EXIT.                    00048200
048300     PERFORM 200-FIND-ANCHOR-TS THRU 200-EXIT.                    00048300
048400     PERFORM 300-CALC-WINDOW-BOUNDS THRU 300-EXIT.                00048400
048500     PERFORM 320-CLASSIFY-ALL THRU 320-EXIT.                      00048500
048600     PERFORM 400-AGGREGATE-ALL THRU 400-EXIT.                     00048600
048700     PERFORM 500-EVALUATE-SIGNALS THRU 500-EXIT.                  00048700
048800     PERFORM 600-SUMMARIZE.                                       00048800
048900     PERFORM 750-RANK-SIGNALS THRU 750-EXIT.                      00048900
049000     PERFORM 800-WRITE-LEAK-REPORT THRU 800-EXIT.                 00049000
049100     PERFORM 870-WRITE-CURR-SUMM.                                 00049100
049200     PERFORM 790-CLOSE-FILES.                                     00049200
049300                                                                  00049300
049400     GOBACK.                                                      00049400
049500                                                                  00049500
049600*-----------------------------------------------------------------00049600
049700*    700 SERIES - OPEN / CLOSE                                    00049700
049800*-----------------------------------------------------------------00049800
049900 700-OPEN-FILES.                                                  00049900
050000     OPEN INPUT  ORDERS LINES REFUNDS PAYMENTS TICKETS DISCOUNTS. 00050000
050100     OPEN OUTPUT LEAKRPT CURRSUMM.                                00050100
050200     IF NOT WS-ORD-OK                                             00050200
050300        DISPLAY 'ORDERS FILE ABSENT OR EMPTY, RC=' WS-ORD-STATUS  00050300
050400        MOVE 'Y' TO WS-ORD-EOF                                    00050400
050500     END-IF.                                                      00050500
050600     IF NOT WS-LIN-OK                                             00050600
050700        DISPLAY 'LINES FILE ABSENT OR EMPTY, RC=' WS-LIN-STATUS   00050700
050800        MOVE 'Y' TO WS-LIN-EOF                                    00050800
050900     END-IF.                                                      00050900
051000     IF NOT WS-RFD-OK                                             00051000
051100        DISPLAY 'REFUNDS FILE ABSENT OR EMPTY, RC=' WS-RFD-STATUS 00051100
051200        MOVE 'Y' TO WS-RFD-EOF                                    00051200
051300     END-IF.                                                      00051300
051400     IF NOT WS-PAY-OK                                             00051400
051500        DISPLAY 'PAYMENTS FILE ABSENT OR EMPTY, RC=' WS-PAY-STATUS00051500
051600        MOVE 'Y' TO WS-PAY-EOF                                    00051600
051700     END-IF.                                                      00051700
051800     IF NOT WS-TKT-OK                                             00051800
051900        DISPLAY 'TICKETS FILE ABSENT OR EMPTY, RC=' WS-TKT-STATUS 00051900
052000        MOVE 'Y' TO WS-TKT-EOF                                    00052000
052100     END-IF.                                                      00052100
052200     IF NOT WS-DSC-OK                                             00052200
052300        DISPLAY 'DISCOUNTS FILE ABSENT OR EMPTY, RC='             00052300
052400                 WS-DSC-STATUS                                    00052400
052500        MOVE 'Y' TO WS-DSC-EOF                                    00052500
052600     END-IF.                                                      00052600
052700                                                                  00052700
052800 790-CLOSE-FILES.                                                 00052800
052900     PERFORM 795-CHECK-ALL-STATUS THRU 795-EXIT.                  00052900
053000     CLOSE ORDERS LINES REFUNDS PAYMENTS TICKETS DISCOUNTS        00053000
053100           LEAKRPT CURRSUMM.                                      00053100
053200                                                                  00053200
053300*-----------------------------------------------------------------00053300
053400*    795 - SCAN THE EIGHT FILE STATUS CODES FOR ANYTHING ABNORMAL 00053400
053500*-----------------------------------------------------------------00053500
053600 795-CHECK-ALL-STATUS.                                            00053600
053700     PERFORM 796-TEST-ONE-STATUS                                  00053700
053800        VARYING WS-STATUS-IX FROM 1 BY 1                          00053800
053900        UNTIL WS-STATUS-IX > 8.                                   00053900
054000 795-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200                                                                  00054200
054300 796-TEST-ONE-STATUS.                                             00054300
054400     IF WS-STATUS-ENTRY (WS-STATUS-IX) NOT = '00'                 00054400
054500        DISPLAY 'FILE STATUS TABLE ENTRY ' WS-STATUS-IX           00054500
054600                ' NOT ZERO: ' WS-STATUS-ENTRY (WS-STATUS-IX)      00054600
054700     END-IF.                                                      00054700
054800                                                                  00054800
054900*-----------------------------------------------------------------00054900
055000*    100 SERIES - LOAD THE SIX FACT TABLES INTO WORKING STORAGE   00055000
055100*-----------------------------------------------------------------00055100
055200 100-READ-ALL-INPUT.                                              00055200
055300     PERFORM 110-LOAD-ORDERS    THRU 110-EXIT.                    00055300
055400     PERFORM 120-LOAD-LINES     THRU 120-EXIT.                    00055400
055500     PERFORM 130-LOAD-REFUNDS   THRU 130-EXIT.                    00055500
055600     PERFORM 140-LOAD-PAYMENTS  THRU 140-EXIT.                    00055600
055700     PERFORM 150-LOAD-TICKETS   THRU 150-EXIT.                    00055700
055800     PERFORM 160-LOAD-DISCOUNTS THRU 160-EXIT.                    00055800
055900 100-EXIT.                                                        00055900
056000     EXIT.                                                        00056000
056100                                                                  00056100
056200 110-LOAD-ORDERS.                                                 00056200
056300     IF WS-ORD-EOF = 'Y'                                          00056300
056400        GO TO 110-EXIT                                            00056400
056500     END-IF.                                                      00056500
056600     PERFORM 111-READ-ORDER UNTIL WS-ORD-EOF = 'Y'.               00056600
056700 110-EXIT.                                                        00056700
056800     EXIT.                                                        00056800
056900                                                                  00056900
057000 111-READ-ORDER.                                                  00057000
057100     READ ORDERS                                                  00057100
057200         AT END MOVE 'Y' TO WS-ORD-EOF                            00057200
057300         NOT AT END PERFORM 112-STORE-ORDER                       00057300
057400     END-READ.                                                    00057400
057500                                                                  00057500
057600 112-STORE-ORDER.                                                 00057600
057700     IF WS-ORD-TOTAL >= 1000                                      00057700
057800        DISPLAY 'ORDER TABLE FULL - RECORD SKIPPED'               00057800
057900     ELSE                                                         00057900
058000        ADD 1 TO WS-ORD-TOTAL                                     00058000
058100        SET OT-IDX TO WS-ORD-TOTAL                                00058100
058200        MOVE OR-ORDER-ID      TO OT-ORDER-ID (OT-IDX)             00058200
058300        MOVE OR-CUSTOMER-ID   TO OT-CUSTOMER-ID (OT-IDX)          00058300
058400        MOVE OR-ORDER-TS      TO OT-ORDER-TS (OT-IDX)             00058400
058500        MOVE OR-GROSS-REVENUE TO OT-GROSS (OT-IDX)                00058500
058600        MOVE OR-DISCOUNT-AMOUNT TO OT-DISCOUNT (OT-IDX)           00058600
058700        MOVE OR-NET-REVENUE   TO OT-NET (OT-IDX)                  00058700
058800        MOVE OR-SHIPPING-COST TO OT-SHIP (OT-IDX)                 00058800
058900        MOVE OR-COGS-TOTAL    TO OT-COGS (OT-IDX)                 00058900
059000     END-IF.                                                      00059000
059100                                                                  00059100
059200 120-LOAD-LINES.                                                  00059200
059300     IF WS-LIN-EOF = 'Y'                                          00059300
059400        GO TO 120-EXIT                                            00059400
059500     END-IF.                                                      00059500
059600     PERFORM 121-READ-LINE UNTIL WS-LIN-EOF = 'Y'.                00059600
059700 120-EXIT.                                                        00059700
059800     EXIT.                                                        00059800
059900                                                                  00059900
060000 121-READ-LINE.                                                   00060000
060100     READ LINES                                                   00060100
060200         AT END MOVE 'Y' TO WS-LIN-EOF                            00060200
060300         NOT AT END PERFORM 122-STORE-LINE                        00060300
060400     END-READ.                                                    00060400
060500                                                                  00060500
060600 122-STORE-LINE.                                                  00060600
060700     IF WS-LIN-TOTAL >= 2000                                      00060700
060800        DISPLAY 'LINE TABLE FULL - RECORD SKIPPED'                00060800
060900     ELSE                                                         00060900
061000        ADD 1 TO WS-LIN-TOTAL                                     00061000
061100        SET LT-IDX TO WS-LIN-TOTAL                                00061100
061200        MOVE OL-ORDER-ID TO LT-ORDER-ID (LT-IDX)                  00061200
061300        MOVE OL-SKU-ID   TO LT-SKU-ID   (LT-IDX)                  00061300
061400     END-IF.                                                      00061400
061500                                                                  00061500
061600 130-LOAD-REFUNDS.                                                00061600
061700     IF WS-RFD-EOF = 'Y'                                          00061700
061800        GO TO 130-EXIT                                            00061800
061900     END-IF.                                                      00061900
062000     PERFORM 131-READ-REFUND UNTIL WS-RFD-EOF = 'Y'.              00062000
062100 130-EXIT.                                                        00062100
062200     EXIT.                                                        00062200
062300                                                                  00062300
062400 131-READ-REFUND.                                                 00062400
062500     READ REFUNDS                                                 00062500
062600         AT END MOVE 'Y' TO WS-RFD-EOF                            00062600
062700         NOT AT END PERFORM 132-STORE-REFUND                      00062700
062800     END-READ.                                                    00062800
062900                                                                  00062900
063000 132-STORE-REFUND.                                                00063000
063100     IF WS-RFD-TOTAL >= 1000                                      00063100
063200        DISPLAY 'REFUND TABLE FULL - RECORD SKIPPED'              00063200
063300     ELSE                                                         00063300
063400        ADD 1 TO WS-RFD-TOTAL                                     00063400
063500        SET RT-IDX TO WS-RFD-TOTAL                                00063500
063600        MOVE RF-ORDER-ID     TO RT-ORDER-ID (RT-IDX)              00063600
063700        MOVE RF-REFUND-AMOUNT TO RT-AMOUNT (RT-IDX)               00063700
063800        MOVE RF-REFUND-TS    TO RT-TS (RT-IDX)                    00063800
063900     END-IF.                                                      00063900
064000                                                                  00064000
064100 140-LOAD-PAYMENTS.                                               00064100
064200     IF WS-PAY-EOF = 'Y'                                          00064200
064300        GO TO 140-EXIT                                            00064300
064400     END-IF.                                                      00064400
064500     PERFORM 141-READ-PAYMENT UNTIL WS-PAY-EOF = 'Y'.             00064500
064600 140-EXIT.                                                        00064600
064700     EXIT.                                                        00064700
064800                                                                  00064800
064900 141-READ-PAYMENT.                                                00064900
065000     READ PAYMENTS                                                00065000
065100         AT END MOVE 'Y' TO WS-PAY-EOF                            00065100
065200         NOT AT END PERFORM 142-STORE-PAYMENT                     00065200
065300     END-READ.                                                    00065300
065400                                                                  00065400
065500 142-STORE-PAYMENT.                                               00065500
065600     IF WS-PAY-TOTAL >= 1000                                      00065600
065700        DISPLAY 'PAYMENT TABLE FULL - RECORD SKIPPED'             00065700
065800     ELSE                                                         00065800
065900        ADD 1 TO WS-PAY-TOTAL                                     00065900
066000        SET PT-IDX TO WS-PAY-TOTAL                                00066000
066100        MOVE PY-AMOUNT        TO PT-AMOUNT (PT-IDX)               00066100
066200        MOVE PY-STATUS        TO PT-STATUS (PT-IDX)               00066200
066300        MOVE PY-DISPUTE-AMOUNT TO PT-DISPUTE-AMT (PT-IDX)         00066300
066400        MOVE PY-PAYMENT-TS    TO PT-TS (PT-IDX)                   00066400
066500     END-IF.                                                      00066500
066600                                                                  00066600
066700 150-LOAD-TICKETS.                                                00066700
066800     IF WS-TKT-EOF = 'Y'                                          00066800
066900        GO TO 150-EXIT                                            00066900
067000     END-IF.                                                      00067000
067100     PERFORM 151-READ-TICKET UNTIL WS-TKT-EOF = 'Y'.              00067100
067200 150-EXIT.                                                        00067200
067300     EXIT.                                                        00067300
067400                                                                  00067400
067500 151-READ-TICKET.                                                 00067500
067600     READ TICKETS                                                 00067600
067700         AT END MOVE 'Y' TO WS-TKT-EOF                            00067700
067800         NOT AT END PERFORM 152-STORE-TICKET                      00067800
067900     END-READ.                                                    00067900
068000                                                                  00068000
068100 152-STORE-TICKET.                                                00068100
068200     IF WS-TKT-TOTAL >= 1000                                      00068200
068300        DISPLAY 'TICKET TABLE FULL - RECORD SKIPPED'              00068300
068400     ELSE                                                         00068400
068500        ADD 1 TO WS-TKT-TOTAL                                     00068500
068600        SET KT-IDX TO WS-TKT-TOTAL                                00068600
068700        MOVE TK-CREATED-TS TO KT-TS (KT-IDX)                      00068700
068800     END-IF.                                                      00068800
068900                                                                  00068900
069000 160-LOAD-DISCOUNTS.                                              00069000
069100     IF WS-DSC-EOF = 'Y'                                          00069100
069200        GO TO 160-EXIT                                            00069200
069300     END-IF.                                                      00069300
069400     PERFORM 161-READ-DISCOUNT UNTIL WS-DSC-EOF = 'Y'.            00069400
069500 160-EXIT.                                                        00069500
069600     EXIT.                                                        00069600
069700                                                                  00069700
069800 161-READ-DISCOUNT.                                               00069800
069900     READ DISCOUNTS                                               00069900
070000         AT END MOVE 'Y' TO WS-DSC-EOF                            00070000
070100         NOT AT END PERFORM 162-STORE-DISCOUNT                    00070100
070200     END-READ.                                                    00070200
070300                                                                  00070300
070400 162-STORE-DISCOUNT.                                              00070400
070500     IF WS-DSC-TOTAL >= 1000                                      00070500
070600        DISPLAY 'DISCOUNT TABLE FULL - RECORD SKIPPED'            00070600
070700     ELSE                                                         00070700
070800        ADD 1 TO WS-DSC-TOTAL                                     00070800
070900        SET DT-IDX TO WS-DSC-TOTAL                                00070900
071000        MOVE DE-COUPON-CODE  TO DT-COUPON-CODE (DT-IDX)           00071000
071100        MOVE DE-CUSTOMER-ID  TO DT-CUSTOMER-ID (DT-IDX)           00071100
071200        MOVE DE-DISCOUNT-VALUE TO DT-VALUE (DT-IDX)               00071200
071300     END-IF.                                                      00071300
071400                                                                  00071400
071500*-----------------------------------------------------------------00071500
071600*    200 SERIES - ANCHOR TIMESTAMP = MAX OF ORDER/REFUND/PAYMENT  00071600
071700*-----------------------------------------------------------------00071700
071800 200-FIND-ANCHOR-TS.                                              00071800
071900     PERFORM 210-SCAN-ORDER-TS                                    00071900
072000         VARYING OT-IDX FROM 1 BY 1 UNTIL OT-IDX > WS-ORD-TOTAL.  00072000
072100     PERFORM 220-SCAN-REFUND-TS                                   00072100
072200         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-RFD-TOTAL.  00072200
072300     PERFORM 230-SCAN-PAYMENT-TS                                  00072300
072400         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PAY-TOTAL.  00072400
072500     IF WS-ANCHOR-FOUND-SW = 'N'                                  00072500
072600        ACCEPT WS-CURRENT-DATE FROM DATE                          00072600
072700        ACCEPT WS-CURRENT-TIME FROM TIME                          00072700
072800        MOVE 2000              TO WS-ANCHOR-YEAR                  00072800
072900        ADD  WS-CURRENT-YY     TO WS-ANCHOR-YEAR                  00072900
073000        MOVE WS-CURRENT-MM     TO WS-ANCHOR-MONTH                 00073000
073100        MOVE WS-CURRENT-DD     TO WS-ANCHOR-DAY                   00073100
073200        MOVE WS-ANCHOR-YEAR    TO WS-ANCHOR-TS (1:4)              00073200
073300        MOVE '-'               TO WS-ANCHOR-TS (5:1)              00073300
073400        MOVE WS-ANCHOR-MONTH   TO WS-ANCHOR-TS (6:2)              00073400
073500        MOVE '-'               TO WS-ANCHOR-TS (8:1)              00073500
073600        MOVE WS-ANCHOR-DAY     TO WS-ANCHOR-TS (10:2)             00073600
073700        MOVE 'T00:00:00Z'      TO WS-ANCHOR-TS (11:10)            00073700
073800     ELSE                                                         00073800
073900        MOVE WS-ANCHOR-TS(1:4) TO WS-ANCHOR-YEAR                  00073900
074000        MOVE WS-ANCHOR-TS(6:2) TO WS-ANCHOR-MONTH                 00074000
074100        MOVE WS-ANCHOR-TS(9:2) TO WS-ANCHOR-DAY                   00074100
074200     END-IF.                                                      00074200
074300 200-EXIT.                                                        00074300
074400     EXIT.                                                        00074400
074500                                                                  00074500
074600 210-SCAN-ORDER-TS.                                               00074600
074700     IF OT-ORDER-TS (OT-IDX) > WS-ANCHOR-TS                       00074700
074800        MOVE OT-ORDER-TS (OT-IDX) TO WS-ANCHOR-TS                 00074800
074900        MOVE 'Y' TO WS-ANCHOR-FOUND-SW                            00074900
075000     END-IF.                                                      00075000
075100                                                                  00075100
075200 220-SCAN-REFUND-TS.                                              00075200
075300     IF RT-TS (RT-IDX) > WS-ANCHOR-TS                             00075300
075400        MOVE RT-TS (RT-IDX) TO WS-ANCHOR-TS                       00075400
075500        MOVE 'Y' TO WS-ANCHOR-FOUND-SW                            00075500
075600     END-IF.                                                      00075600
075700                                                                  00075700
075800 230-SCAN-PAYMENT-TS.                                             00075800
075900     IF PT-TS (PT-IDX) > WS-ANCHOR-TS                             00075900
076000        MOVE PT-TS (PT-IDX) TO WS-ANCHOR-TS                       00076000
076100        MOVE 'Y' TO WS-ANCHOR-FOUND-SW                            00076100
076200     END-IF.                                                      00076200
076300                                                                  00076300
076400*-----------------------------------------------------------------00076400
076500*    300 SERIES - CALC THE W-START AND B-START BOUNDARY STRINGS   00076500
076600*    W = [ANCHOR - 28 DAYS, ANCHOR)   B = [ANCHOR - 112, W-START) 00076600
076700*-----------------------------------------------------------------00076700
076800 300-CALC-WINDOW-BOUNDS.                                          00076800
076900     MOVE WS-ANCHOR-YEAR  TO WJ-YEAR.                             00076900
077000     MOVE WS-ANCHOR-MONTH TO WJ-MONTH.                            00077000
077100     MOVE WS-ANCHOR-DAY   TO WJ-DAY.                              00077100
077200     PERFORM 900-DATE-TO-JULIAN THRU 900-EXIT.                    00077200
077300                                                                  00077300
077400     SUBTRACT 28 FROM WJ-JDN GIVING WJ-JDN.                       00077400
077500     PERFORM 910-JULIAN-TO-DATE THRU 910-EXIT.                    00077500
077600     MOVE WJ-OUT-YEAR  TO WS-W-START-TS (1:4).                    00077600
077700     MOVE '-'          TO WS-W-START-TS (5:1).                    00077700
077800     MOVE WJ-OUT-MONTH TO WS-W-START-TS (6:2).                    00077800
077900     MOVE '-'          TO WS-W-START-TS (8:1).                    00077900
078000     MOVE WJ-OUT-DAY   TO WS-W-START-TS (10:2).                   00078000
078100     MOVE WS-ANCHOR-TS (11:10) TO WS-W-START-TS (11:10).          00078100
078200     IF WS-ANCHOR-FOUND-SW = 'N'                                  00078200
078300        MOVE 'T00:00:00Z' TO WS-W-START-TS (11:10)                00078300
078400     END-IF.                                                      00078400
078500     DISPLAY 'WINDOW START DATE DIGITS (YYYYMMDD): '              00078500
078600             WJ-OUT-ALPHA-TEXT.                                   00078600
078700                                                                  00078700
078800     ADD 28 TO WJ-JDN.                                            00078800
078900     SUBTRACT 112 FROM WJ-JDN GIVING WJ-JDN.                      00078900
079000     PERFORM 910-JULIAN-TO-DATE THRU 910-EXIT.                    00079000
079100     MOVE WJ-OUT-YEAR  TO WS-B-START-TS (1:4).                    00079100
079200     MOVE '-'          TO WS-B-START-TS (5:1).                    00079200
079300     MOVE WJ-OUT-MONTH TO WS-B-START-TS (6:2).                    00079300
079400     MOVE '-'          TO WS-B-START-TS (8:1).                    00079400
079500     MOVE WJ-OUT-DAY   TO WS-B-START-TS (10:2).                   00079500
079600     MOVE WS-W-START-TS (11:10) TO WS-B-START-TS (11:10).         00079600
079700 300-EXIT.                                                        00079700
079800     EXIT.                                                        00079800
079900                                                                  00079900
080000*-----------------------------------------------------------------00080000
080100*    320 SERIES - CLASSIFY EACH DATE-BEARING RECORD INTO W / B    00080100
080200*-----------------------------------------------------------------00080200
080300 320-CLASSIFY-ALL.                                                00080300
080400     PERFORM 321-CLASSIFY-ORDER                                   00080400
080500         VARYING OT-IDX FROM 1 BY 1 UNTIL OT-IDX > WS-ORD-TOTAL.  00080500
080600     PERFORM 331-CLASSIFY-REFUND                                  00080600
080700         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-RFD-TOTAL.  00080700
080800     PERFORM 341-CLASSIFY-PAYMENT                                 00080800
080900         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PAY-TOTAL.  00080900
081000     PERFORM 351-CLASSIFY-TICKET                                  00081000
081100         VARYING KT-IDX FROM 1 BY 1 UNTIL KT-IDX > WS-TKT-TOTAL.  00081100
081200 320-EXIT.                                                        00081200
081300     EXIT.                                                        00081300
081400                                                                  00081400
081500 321-CLASSIFY-ORDER.                                              00081500
081600     IF OT-ORDER-TS (OT-IDX) >= WS-W-START-TS AND                 00081600
081700        OT-ORDER-TS (OT-IDX) <  WS-ANCHOR-TS                      00081700
081800        MOVE 'W' TO OT-WINDOW (OT-IDX)                            00081800
081900     ELSE                                                         00081900
082000        IF OT-ORDER-TS (OT-IDX) >= WS-B-START-TS AND              00082000
082100           OT-ORDER-TS (OT-IDX) <  WS-W-START-TS                  00082100
082200           MOVE 'B' TO OT-WINDOW (OT-IDX)                         00082200
082300        ELSE                                                      00082300
082400           MOVE SPACE TO OT-WINDOW (OT-IDX)                       00082400
082500        END-IF                                                    00082500
082600     END-IF.                                                      00082600
082700                                                                  00082700
082800 331-CLASSIFY-REFUND.                                             00082800
082900     IF RT-TS (RT-IDX) >= WS-W-START-TS AND                       00082900
083000        RT-TS (RT-IDX) <  WS-ANCHOR-TS                            00083000
083100        MOVE 'W' TO RT-WINDOW (RT-IDX)                            00083100
083200     ELSE                                                         00083200
083300        IF RT-TS (RT-IDX) >= WS-B-START-TS AND                    00083300
083400           RT-TS (RT-IDX) <  WS-W-START-TS                        00083400
083500           MOVE 'B' TO RT-WINDOW (RT-IDX)                         00083500
083600        ELSE                                                      00083600
083700           MOVE SPACE TO RT-WINDOW (RT-IDX)                       00083700
083800        END-IF                                                    00083800
083900     END-IF.                                                      00083900
084000                                                                  00084000
084100 341-CLASSIFY-PAYMENT.                                            00084100
084200     IF PT-TS (PT-IDX) >= WS-W-START-TS AND                       00084200
084300        PT-TS (PT-IDX) <  WS-ANCHOR-TS                            00084300
084400        MOVE 'W' TO PT-WINDOW (PT-IDX)                            00084400
084500     ELSE                                                         00084500
084600        IF PT-TS (PT-IDX) >= WS-B-START-TS AND                    00084600
084700           PT-TS (PT-IDX) <  WS-W-START-TS                        00084700
084800           MOVE 'B' TO PT-WINDOW (PT-IDX)                         00084800
084900        ELSE                                                      00084900
085000           MOVE SPACE TO PT-WINDOW (PT-IDX)                       00085000
085100        END-IF                                                    00085100
085200     END-IF.                                                      00085200
085300                                                                  00085300
085400 351-CLASSIFY-TICKET.                                             00085400
085500     IF KT-TS (KT-IDX) >= WS-W-START-TS AND                       00085500
085600        KT-TS (KT-IDX) <  WS-ANCHOR-TS                            00085600
085700        MOVE 'W' TO KT-WINDOW (KT-IDX)                            00085700
085800     ELSE                                                         00085800
085900        IF KT-TS (KT-IDX) >= WS-B-START-TS AND                    00085900
086000           KT-TS (KT-IDX) <  WS-W-START-TS                        00086000
086100           MOVE 'B' TO KT-WINDOW (KT-IDX)                         00086100
086200        ELSE                                                      00086200
086300           MOVE SPACE TO KT-WINDOW (KT-IDX)                       00086300
086400        END-IF                                                    00086400
086500     END-IF.                                                      00086500
086600                                                                  00086600
086700*-----------------------------------------------------------------00086700
086800*    400 SERIES - AGGREGATE PER-WINDOW TOTALS                     00086800
086900*-----------------------------------------------------------------00086900
087000 400-AGGREGATE-ALL.                                               00087000
087100     PERFORM 401-AGG-ORDER                                        00087100
087200         VARYING OT-IDX FROM 1 BY 1 UNTIL OT-IDX > WS-ORD-TOTAL.  00087200
087300     PERFORM 411-AGG-REFUND                                       00087300
087400         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-RFD-TOTAL.  00087400
087500     PERFORM 421-AGG-PAYMENT                                      00087500
087600         VARYING PT-IDX FROM 1 BY 1 UNTIL PT-IDX > WS-PAY-TOTAL.  00087600
087700     PERFORM 431-AGG-TICKET                                       00087700
087800         VARYING KT-IDX FROM 1 BY 1 UNTIL KT-IDX > WS-TKT-TOTAL.  00087800
087900 400-EXIT.                                                        00087900
088000     EXIT.                                                        00088000
088100                                                                  00088100
088200 401-AGG-ORDER.                                                   00088200
088300     IF OT-IN-W (OT-IDX)                                          00088300
088400        ADD 1 TO WT-ORDER-CNT-W                                   00088400
088500        ADD OT-NET (OT-IDX)      TO WT-NET-W                      00088500
088600        ADD OT-GROSS (OT-IDX)    TO WT-GROSS-W                    00088600
088700        ADD OT-DISCOUNT (OT-IDX) TO WT-DISCOUNT-W                 00088700
088800        ADD OT-SHIP (OT-IDX)     TO WT-SHIP-W                     00088800
088900        ADD OT-COGS (OT-IDX)     TO WT-COGS-W                     00088900
089000        PERFORM 442-DEDUP-CUST-W                                  00089000
089100     ELSE                                                         00089100
089200        IF OT-IN-B (OT-IDX)                                       00089200
089300           ADD 1 TO WT-ORDER-CNT-B                                00089300
089400           ADD OT-NET (OT-IDX)      TO WT-NET-B                   00089400
089500           ADD OT-GROSS (OT-IDX)    TO WT-GROSS-B                 00089500
089600           ADD OT-DISCOUNT (OT-IDX) TO WT-DISCOUNT-B              00089600
089700           ADD OT-SHIP (OT-IDX)     TO WT-SHIP-B                  00089700
089800           ADD OT-COGS (OT-IDX)     TO WT-COGS-B                  00089800
089900           PERFORM 443-DEDUP-CUST-B                               00089900
090000        END-IF                                                    00090000
090100     END-IF.                                                      00090100
090200                                                                  00090200
090300 411-AGG-REFUND.                                                  00090300
090400     IF RT-IN-W (RT-IDX)                                          00090400
090500        ADD 1 TO WT-REFUND-CNT-W                                  00090500
090600        ADD RT-AMOUNT (RT-IDX) TO WT-REFUND-W                     00090600
090700     ELSE                                                         00090700
090800        IF RT-IN-B (RT-IDX)                                       00090800
090900           ADD RT-AMOUNT (RT-IDX) TO WT-REFUND-B                  00090900
091000        END-IF                                                    00091000
091100     END-IF.                                                      00091100
091200                                                                  00091200
091300 421-AGG-PAYMENT.                                                 00091300
091400     IF PT-IN-W (PT-IDX)                                          00091400
091500        ADD 1 TO WT-PAY-CNT-W                                     00091500
091600        IF PT-STATUS (PT-IDX) = 'failed    '                      00091600
091700           ADD 1 TO WT-PAY-FAIL-CNT-W                             00091700
091800           ADD PT-AMOUNT (PT-IDX) TO WT-PAY-FAIL-AMT-W            00091800
091900        END-IF                                                    00091900
092000        IF PT-STATUS (PT-IDX) = 'disputed  '                      00092000
092100           ADD 1 TO WT-PAY-DISP-CNT-W                             00092100
092200           ADD PT-DISPUTE-AMT (PT-IDX) TO WT-PAY-DISP-AMT-W       00092200
092300        END-IF                                                    00092300
092400     ELSE                                                         00092400
092500        IF PT-IN-B (PT-IDX)                                       00092500
092600           ADD 1 TO WT-PAY-CNT-B                                  00092600
092700           IF PT-STATUS (PT-IDX) = 'failed    '                   00092700
092800              ADD 1 TO WT-PAY-FAIL-CNT-B                          00092800
092900           END-IF                                                 00092900
093000           IF PT-STATUS (PT-IDX) = 'disputed  '                   00093000
093100              ADD 1 TO WT-PAY-DISP-CNT-B                          00093100
093200           END-IF                                                 00093200
093300        END-IF                                                    00093300
093400     END-IF.                                                      00093400
093500                                                                  00093500
093600 431-AGG-TICKET.                                                  00093600
093700     IF KT-IN-W (KT-IDX)                                          00093700
093800        ADD 1 TO WT-TICKET-CNT-W                                  00093800
093900     ELSE                                                         00093900
094000        IF KT-IN-B (KT-IDX)                                       00094000
094100           ADD 1 TO WT-TICKET-CNT-B                               00094100
094200        END-IF                                                    00094200
094300     END-IF.                                                      00094300
094400                                                                  00094400
094500*-----------------------------------------------------------------00094500
094600*    442/443 - DISTINCT CUSTOMER DEDUP, USED BY REPEAT-CHURN RULE 00094600
094700*-----------------------------------------------------------------00094700
094800 442-DEDUP-CUST-W.                                                00094800
094900     PERFORM 445-FIND-CUST-ENTRY.                                 00094900
095000     IF WS-WAS-FOUND                                              00095000
095100        MOVE 'Y' TO UT-IN-W (WS-BEST-IX)                          00095100
095200     ELSE                                                         00095200
095300        IF WS-CUS-TOTAL < 1000                                    00095300
095400           ADD 1 TO WS-CUS-TOTAL                                  00095400
095500           SET UT-IDX TO WS-CUS-TOTAL                             00095500
095600           MOVE OT-CUSTOMER-ID (OT-IDX) TO UT-CUSTOMER-ID (UT-IDX)00095600
095700           MOVE 'Y' TO UT-IN-W (UT-IDX)                           00095700
095800        END-IF                                                    00095800
095900     END-IF.                                                      00095900
096000                                                                  00096000
096100 443-DEDUP-CUST-B.                                                00096100
096200     PERFORM 445-FIND-CUST-ENTRY.                                 00096200
096300     IF WS-WAS-FOUND                                              00096300
096400        MOVE 'Y' TO UT-IN-B (WS-BEST-IX)                          00096400
096500     ELSE                                                         00096500
096600        IF WS-CUS-TOTAL < 1000                                    00096600
096700           ADD 1 TO WS-CUS-TOTAL                                  00096700
096800           SET UT-IDX TO WS-CUS-TOTAL                             00096800
096900           MOVE OT-CUSTOMER-ID (OT-IDX) TO UT-CUSTOMER-ID (UT-IDX)00096900
097000           MOVE 'Y' TO UT-IN-B (UT-IDX)                           00097000
097100        END-IF                                                    00097100
097200     END-IF.                                                      00097200
097300                                                                  00097300
097400 445-FIND-CUST-ENTRY.                                             00097400
097500     MOVE 'N' TO WS-FOUND-SW.                                     00097500
097600     MOVE 0   TO WS-BEST-IX.                                      00097600
097700     PERFORM 446-SCAN-CUST-ENTRY                                  00097700
097800         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-CUS-TOTAL   00097800
097900            OR WS-WAS-FOUND.                                      00097900
098000                                                                  00098000
098100 446-SCAN-CUST-ENTRY.                                             00098100
098200     IF UT-CUSTOMER-ID (UT-IDX) = OT-CUSTOMER-ID (OT-IDX)         00098200
098300        MOVE 'Y' TO WS-FOUND-SW                                   00098300
098400        SET WS-BEST-IX TO UT-IDX                                  00098400
098500     END-IF.                                                      00098500
098600                                                                  00098600
098700*-----------------------------------------------------------------00098700
098800*    446B - COUNT ENTRIES WITH CUST-IN-W / CUST-IN-B SET          00098800
098900*-----------------------------------------------------------------00098900
099000 447-COUNT-CUST-WINDOWS.                                          00099000
099100     MOVE 0 TO WT-CUST-CNT-W.                                     00099100
099200     MOVE 0 TO WT-CUST-CNT-B.                                     00099200
099300     PERFORM 448-COUNT-CUST-STEP                                  00099300
099400         VARYING UT-IDX FROM 1 BY 1 UNTIL UT-IDX > WS-CUS-TOTAL.  00099400
099500                                                                  00099500
099600 448-COUNT-CUST-STEP.                                             00099600
099700     IF UT-IN-W (UT-IDX) = 'Y'                                    00099700
099800        ADD 1 TO WT-CUST-CNT-W                                    00099800
099900     END-IF.                                                      00099900
100000     IF UT-IN-B (UT-IDX) = 'Y'                                    00100000
100100        ADD 1 TO WT-CUST-CNT-B                                    00100100
100200     END-IF.                                                      00100200
100300                                                                  00100300
100400*-----------------------------------------------------------------00100400
100500*    500 SERIES - EVALUATE THE TEN LEAK SIGNALS, FIXED ORDER      00100500
100600*-----------------------------------------------------------------00100600
100700 500-EVALUATE-SIGNALS.                                            00100700
100800     PERFORM 447-COUNT-CUST-WINDOWS.                              00100800
100900     PERFORM 500-EVAL-SIGNAL-1.                                   00100900
101000     PERFORM 500-EVAL-SIGNAL-2.                                   00101000
101100     PERFORM 500-EVAL-SIGNAL-3.                                   00101100
101200     PERFORM 500-EVAL-SIGNAL-4.                                   00101200
101300     PERFORM 500-EVAL-SIGNAL-5.                                   00101300
101400     PERFORM 500-EVAL-SIGNAL-6.                                   00101400
101500     PERFORM 500-EVAL-SIGNAL-7.                                   00101500
101600     PERFORM 500-EVAL-SIGNAL-8.                                   00101600
101700     PERFORM 500-EVAL-SIGNAL-9.                                   00101700
101800     PERFORM 500-EVAL-SIGNAL-10.                                  00101800
101900 500-EXIT.                                                        00101900
102000     EXIT.                                                        00102000
102100                                                                  00102100
102200*    SIGNAL 1 - REFUND SPIKE                                      00102200
102300 500-EVAL-SIGNAL-1.                                               00102300
102400     SET SG-IDX TO 1.                                             00102400
102500     MOVE 'refund_spike' TO SG-SIGNAL-ID (SG-IDX).                00102500
102600     MOVE 'refund_rate_20pct_above_baseline       ' TO            00102600
102700          SG-REASON-CODE (SG-IDX).                                00102700
102800     MOVE WT-REFUND-W TO WC-DIVIDEND.                             00102800
102900     MOVE WT-NET-W    TO WC-DIVISOR.                              00102900
103000     PERFORM 890-SAFE-DIVIDE.                                     00103000
103100     MOVE WC-RATIO TO SG-METRIC-1 (SG-IDX).                       00103100
103200     MOVE WT-REFUND-B TO WC-DIVIDEND.                             00103200
103300     MOVE WT-NET-B    TO WC-DIVISOR.                              00103300
103400     PERFORM 890-SAFE-DIVIDE.                                     00103400
103500     MOVE WC-RATIO TO SG-METRIC-2 (SG-IDX).                       00103500
103600     MOVE 0 TO WC-LOSS.                                           00103600
103700     IF SG-METRIC-1 (SG-IDX) > SG-METRIC-2 (SG-IDX) * 1.2 AND     00103700
103800        WT-REFUND-W >= 500.00                                     00103800
103900        COMPUTE WC-LOSS ROUNDED =                                 00103900
104000           WT-REFUND-W - (SG-METRIC-2 (SG-IDX) * WT-NET-W)        00104000
104100        IF WC-LOSS < 0                                            00104100
104200           MOVE 0 TO WC-LOSS                                      00104200
104300        END-IF                                                    00104300
104400     END-IF.                                                      00104400
104500     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00104500
104600     MOVE WT-REFUND-CNT-W TO WC-SAMPLE-SIZE.                      00104600
104700     PERFORM 898-CONFIDENCE.                                      00104700
104800     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00104800
104900     PERFORM 895-SEVERITY.                                        00104900
105000                                                                  00105000
105100*    SIGNAL 2 - SKU REFUND CONCENTRATION                          00105100
105200 500-EVAL-SIGNAL-2.                                               00105200
105300     SET SG-IDX TO 2.                                             00105300
105400     MOVE 'sku_refund_concentration' TO SG-SIGNAL-ID (SG-IDX).    00105400
105500     MOVE 'top_sku_refund_concentration            ' TO           00105500
105600          SG-REASON-CODE (SG-IDX).                                00105600
105700     MOVE 0 TO WS-SKU-TOTAL.                                      00105700
105800     PERFORM 520-SKU-OUTER                                        00105800
105900         VARYING LT-IDX FROM 1 BY 1 UNTIL LT-IDX > WS-LIN-TOTAL.  00105900
106000     MOVE 0 TO WC-LOSS.                                           00106000
106100     PERFORM 528-SKU-TOP5                                         00106100
106200         VARYING WS-RANK FROM 1 BY 1 UNTIL WS-RANK > 5.           00106200
106300     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00106300
106400     MOVE WS-LIN-TOTAL TO WC-SAMPLE-SIZE.                         00106400
106500     PERFORM 898-CONFIDENCE.                                      00106500
106600     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00106600
106700     PERFORM 895-SEVERITY.                                        00106700
106800                                                                  00106800
106900 520-SKU-OUTER.                                                   00106900
107000     PERFORM 521-SKU-INNER                                        00107000
107100         VARYING RT-IDX FROM 1 BY 1 UNTIL RT-IDX > WS-RFD-TOTAL.  00107100
107200                                                                  00107200
107300 521-SKU-INNER.                                                   00107300
107400     IF RT-IN-W (RT-IDX) AND                                      00107400
107500        RT-ORDER-ID (RT-IDX) = LT-ORDER-ID (LT-IDX)               00107500
107600        PERFORM 525-SKU-FIND-OR-ADD                               00107600
107700        ADD RT-AMOUNT (RT-IDX) TO ST-TOTAL (WS-BEST-IX)           00107700
107800     END-IF.                                                      00107800
107900                                                                  00107900
108000 525-SKU-FIND-OR-ADD.                                             00108000
108100     MOVE 'N' TO WS-FOUND-SW.                                     00108100
108200     MOVE 0   TO WS-BEST-IX.                                      00108200
108300     PERFORM 526-SCAN-SKU                                         00108300
108400         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > WS-SKU-TOTAL   00108400
108500            OR WS-WAS-FOUND.                                      00108500
108600     IF WS-NOT-FOUND AND WS-SKU-TOTAL < 200                       00108600
108700        ADD 1 TO WS-SKU-TOTAL                                     00108700
108800        SET ST-IDX TO WS-SKU-TOTAL                                00108800
108900        MOVE LT-SKU-ID (LT-IDX) TO ST-SKU-ID (ST-IDX)             00108900
109000        MOVE 0 TO ST-TOTAL (ST-IDX)                               00109000
109100        SET WS-BEST-IX TO ST-IDX                                  00109100
109200     END-IF.                                                      00109200
109300                                                                  00109300
109400 526-SCAN-SKU.                                                    00109400
109500     IF ST-SKU-ID (ST-IDX) = LT-SKU-ID (LT-IDX)                   00109500
109600        MOVE 'Y' TO WS-FOUND-SW                                   00109600
109700        SET WS-BEST-IX TO ST-IDX                                  00109700
109800     END-IF.                                                      00109800
109900                                                                  00109900
110000 528-SKU-TOP5.                                                    00110000
110100     MOVE 0 TO WS-BEST-IX.                                        00110100
110200     MOVE 0 TO WC-MAX-CUST-AMT.                                   00110200
110300     PERFORM 530-SKU-SCAN-MAX                                     00110300
110400         VARYING ST-IDX FROM 1 BY 1 UNTIL ST-IDX > WS-SKU-TOTAL.  00110400
110500     IF WS-BEST-IX > 0                                            00110500
110600        ADD WC-MAX-CUST-AMT TO WC-LOSS                            00110600
110700        MOVE 'Y' TO ST-SELECTED (WS-BEST-IX)                      00110700
110800     END-IF.                                                      00110800
110900                                                                  00110900
111000 530-SKU-SCAN-MAX.                                                00111000
111100     IF ST-SELECTED (ST-IDX) = 'N' AND                            00111100
111200        ST-TOTAL (ST-IDX) > WC-MAX-CUST-AMT                       00111200
111300        MOVE ST-TOTAL (ST-IDX) TO WC-MAX-CUST-AMT                 00111300
111400        SET WS-BEST-IX TO ST-IDX                                  00111400
111500     END-IF.                                                      00111500
111600                                                                  00111600
111700*    SIGNAL 3 - DISCOUNT OVERUSE                                  00111700
111800 500-EVAL-SIGNAL-3.                                               00111800
111900     SET SG-IDX TO 3.                                             00111900
112000     MOVE 'discount_overuse' TO SG-SIGNAL-ID (SG-IDX).            00112000
112100     MOVE 'discount_rate_above_baseline_plus_3pp  ' TO            00112100
112200          SG-REASON-CODE (SG-IDX).                                00112200
112300     MOVE WT-DISCOUNT-W TO WC-DIVIDEND.                           00112300
112400     MOVE WT-GROSS-W    TO WC-DIVISOR.                            00112400
112500     PERFORM 890-SAFE-DIVIDE.                                     00112500
112600     MOVE WC-RATIO TO SG-METRIC-1 (SG-IDX).                       00112600
112700     MOVE WT-DISCOUNT-B TO WC-DIVIDEND.                           00112700
112800     MOVE WT-GROSS-B    TO WC-DIVISOR.                            00112800
112900     PERFORM 890-SAFE-DIVIDE.                                     00112900
113000     MOVE WC-RATIO TO SG-METRIC-2 (SG-IDX).                       00113000
113100     MOVE 0 TO WC-LOSS.                                           00113100
113200     IF SG-METRIC-1 (SG-IDX) > SG-METRIC-2 (SG-IDX) + 0.03        00113200
113300        MOVE SG-METRIC-2 (SG-IDX) TO WC-RATIO-2                   00113300
113400        IF WC-RATIO-2 < 0.10                                      00113400
113500           MOVE 0.10 TO WC-RATIO-2                                00113500
113600        END-IF                                                    00113600
113700        COMPUTE WC-LOSS ROUNDED =                                 00113700
113800           (SG-METRIC-1 (SG-IDX) - WC-RATIO-2) * WT-GROSS-W       00113800
113900        IF WC-LOSS < 0                                            00113900
114000           MOVE 0 TO WC-LOSS                                      00114000
114100        END-IF                                                    00114100
114200     END-IF.                                                      00114200
114300     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00114300
114400     MOVE WT-ORDER-CNT-W TO WC-SAMPLE-SIZE.                       00114400
114500     PERFORM 898-CONFIDENCE.                                      00114500
114600     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00114600
114700     PERFORM 895-SEVERITY.                                        00114700
114800                                                                  00114800
114900*    SIGNAL 4 - COUPON ABUSE                                      00114900
115000 500-EVAL-SIGNAL-4.                                               00115000
115100     SET SG-IDX TO 4.                                             00115100
115200     MOVE 'coupon_abuse' TO SG-SIGNAL-ID (SG-IDX).                00115200
115300     MOVE 'high_redemption_per_user               ' TO            00115300
115400          SG-REASON-CODE (SG-IDX).                                00115400
115500     MOVE 0 TO WS-CPN-TOTAL.                                      00115500
115600     PERFORM 540-COUPON-BUILD                                     00115600
115700         VARYING DT-IDX FROM 1 BY 1 UNTIL DT-IDX > WS-DSC-TOTAL.  00115700
115800     MOVE 0 TO WC-LOSS.                                           00115800
115900     PERFORM 550-COUPON-SUM                                       00115900
116000         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CPN-TOTAL.  00116000
116100     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00116100
116200     MOVE WS-DSC-TOTAL TO WC-SAMPLE-SIZE.                         00116200
116300     PERFORM 898-CONFIDENCE.                                      00116300
116400     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00116400
116500     PERFORM 895-SEVERITY.                                        00116500
116600                                                                  00116600
116700 540-COUPON-BUILD.                                                00116700
116800     PERFORM 545-COUPON-FIND-OR-ADD.                              00116800
116900     ADD 1 TO CT-USES (WS-BEST-IX).                               00116900
117000     ADD DT-VALUE (DT-IDX) TO CT-VAL (WS-BEST-IX).                00117000
117100     PERFORM 548-COUPON-DEDUP-USER.                               00117100
117200                                                                  00117200
117300 545-COUPON-FIND-OR-ADD.                                          00117300
117400     MOVE 'N' TO WS-FOUND-SW.                                     00117400
117500     MOVE 0   TO WS-BEST-IX.                                      00117500
117600     PERFORM 546-SCAN-COUPON                                      00117600
117700         VARYING CT-IDX FROM 1 BY 1 UNTIL CT-IDX > WS-CPN-TOTAL   00117700
117800            OR WS-WAS-FOUND.                                      00117800
117900     IF WS-NOT-FOUND AND WS-CPN-TOTAL < 200                       00117900
118000        ADD 1 TO WS-CPN-TOTAL                                     00118000
118100        SET CT-IDX TO WS-CPN-TOTAL                                00118100
118200        MOVE DT-COUPON-CODE (DT-IDX) TO CT-CODE (CT-IDX)          00118200
118300        MOVE 0 TO CT-USES (CT-IDX)                                00118300
118400        MOVE 0 TO CT-USERS (CT-IDX)                               00118400
118500        MOVE 0 TO CT-VAL (CT-IDX)                                 00118500
118600        SET WS-BEST-IX TO CT-IDX                                  00118600
118700     END-IF.                                                      00118700
118800                                                                  00118800
118900 546-SCAN-COUPON.                                                 00118900
119000     IF CT-CODE (CT-IDX) = DT-COUPON-CODE (DT-IDX)                00119000
119100        MOVE 'Y' TO WS-FOUND-SW                                   00119100
119200        SET WS-BEST-IX TO CT-IDX                                  00119200
119300     END-IF.                                                      00119300
119400                                                                  00119400
119500 548-COUPON-DEDUP-USER.                                           00119500
119600     SET CT-IDX TO WS-BEST-IX.                                    00119600
119700     MOVE 'N' TO WS-FOUND-SW.                                     00119700
119800     PERFORM 549-SCAN-COUPON-USER                                 00119800
119900         VARYING CT-CUST-IDX FROM 1 BY 1                          00119900
120000            UNTIL CT-CUST-IDX > CT-USERS (CT-IDX)                 00120000
120100            OR WS-WAS-FOUND.                                      00120100
120200     IF WS-NOT-FOUND AND CT-USERS (CT-IDX) < 50                   00120200
120300        ADD 1 TO CT-USERS (CT-IDX)                                00120300
120400        SET CT-CUST-IDX TO CT-USERS (CT-IDX)                      00120400
120500        MOVE DT-CUSTOMER-ID (DT-IDX) TO                           00120500
120600             CT-CUST-LIST (CT-IDX, CT-CUST-IDX)                   00120600
120700     END-IF.                                                      00120700
120800                                                                  00120800
120900 549-SCAN-COUPON-USER.                                            00120900
121000     IF CT-CUST-LIST (CT-IDX, CT-CUST-IDX) =                      00121000
121100                DT-CUSTOMER-ID (DT-IDX)                           00121100
121200        MOVE 'Y' TO WS-FOUND-SW                                   00121200
121300     END-IF.                                                      00121300
121400                                                                  00121400
121500 550-COUPON-SUM.                                                  00121500
121600     IF CT-USERS (CT-IDX) = 0                                     00121600
121700        MOVE 1 TO WC-SAMPLE-SIZE                                  00121700
121800     ELSE                                                         00121800
121900        MOVE CT-USERS (CT-IDX) TO WC-SAMPLE-SIZE                  00121900
122000     END-IF.                                                      00122000
122100     IF CT-USES (CT-IDX) > WC-SAMPLE-SIZE * 3                     00122100
122200        ADD CT-VAL (CT-IDX) TO WC-LOSS                            00122200
122300     END-IF.                                                      00122300
122400                                                                  00122400
122500*    SIGNAL 5 - SHIPPING COST CREEP                               00122500
122600 500-EVAL-SIGNAL-5.                                               00122600
122700     SET SG-IDX TO 5.                                             00122700
122800     MOVE 'shipping_cost_creep' TO SG-SIGNAL-ID (SG-IDX).         00122800
122900     MOVE 'shipping_ratio_15pct_above_baseline     ' TO           00122900
123000          SG-REASON-CODE (SG-IDX).                                00123000
123100     MOVE WT-SHIP-W TO WC-DIVIDEND.                               00123100
123200     MOVE WT-NET-W  TO WC-DIVISOR.                                00123200
123300     PERFORM 890-SAFE-DIVIDE.                                     00123300
123400     MOVE WC-RATIO TO SG-METRIC-1 (SG-IDX).                       00123400
123500     MOVE WT-SHIP-B TO WC-DIVIDEND.                               00123500
123600     MOVE WT-NET-B  TO WC-DIVISOR.                                00123600
123700     PERFORM 890-SAFE-DIVIDE.                                     00123700
123800     MOVE WC-RATIO TO SG-METRIC-2 (SG-IDX).                       00123800
123900     MOVE 0 TO WC-LOSS.                                           00123900
124000     IF SG-METRIC-1 (SG-IDX) > SG-METRIC-2 (SG-IDX) * 1.15        00124000
124100        COMPUTE WC-LOSS ROUNDED =                                 00124100
124200           WT-SHIP-W - (SG-METRIC-2 (SG-IDX) * WT-NET-W)          00124200
124300        IF WC-LOSS < 0                                            00124300
124400           MOVE 0 TO WC-LOSS                                      00124400
124500        END-IF                                                    00124500
124600     END-IF.                                                      00124600
124700     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00124700
124800     MOVE WT-ORDER-CNT-W TO WC-SAMPLE-SIZE.                       00124800
124900     PERFORM 898-CONFIDENCE.                                      00124900
125000     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00125000
125100     PERFORM 895-SEVERITY.                                        00125100
125200                                                                  00125200
125300*    SIGNAL 6 - FAILED PAYMENT RECOVERY                           00125300
125400 500-EVAL-SIGNAL-6.                                               00125400
125500     SET SG-IDX TO 6.                                             00125500
125600     MOVE 'failed_payment_recovery' TO SG-SIGNAL-ID (SG-IDX).     00125600
125700     MOVE 'failed_payment_rate_above_baseline_plus2'  TO          00125700
125800          SG-REASON-CODE (SG-IDX).                                00125800
125900     MOVE WT-PAY-FAIL-CNT-W TO WC-DIVIDEND.                       00125900
126000     MOVE WT-PAY-CNT-W      TO WC-DIVISOR.                        00126000
126100     PERFORM 890-SAFE-DIVIDE.                                     00126100
126200     MOVE WC-RATIO TO SG-METRIC-1 (SG-IDX).                       00126200
126300     MOVE WT-PAY-FAIL-CNT-B TO WC-DIVIDEND.                       00126300
126400     MOVE WT-PAY-CNT-B      TO WC-DIVISOR.                        00126400
126500     PERFORM 890-SAFE-DIVIDE.                                     00126500
126600     MOVE WC-RATIO TO SG-METRIC-2 (SG-IDX).                       00126600
126700     MOVE 0 TO WC-LOSS.                                           00126700
126800     IF SG-METRIC-1 (SG-IDX) > SG-METRIC-2 (SG-IDX) + 0.02        00126800
126900        MOVE WT-PAY-FAIL-AMT-W TO WC-LOSS                         00126900
127000     END-IF.                                                      00127000
127100     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00127100
127200     MOVE WT-PAY-CNT-W TO WC-SAMPLE-SIZE.                         00127200
127300     PERFORM 898-CONFIDENCE.                                      00127300
127400     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00127400
127500     PERFORM 895-SEVERITY.                                        00127500
127600                                                                  00127600
127700*    SIGNAL 7 - DISPUTE / CHARGEBACK                              00127700
127800 500-EVAL-SIGNAL-7.                                               00127800
127900     SET SG-IDX TO 7.                                             00127900
128000     MOVE 'dispute_chargeback' TO SG-SIGNAL-ID (SG-IDX).          00128000
128100     MOVE 'dispute_count_20pct_above_baseline      ' TO           00128100
128200          SG-REASON-CODE (SG-IDX).                                00128200
128300     MOVE 0 TO WC-LOSS.                                           00128300
128400     IF WT-PAY-DISP-CNT-W > WT-PAY-DISP-CNT-B * 1.2               00128400
128500        COMPUTE WC-LOSS ROUNDED =                                 00128500
128600           WT-PAY-DISP-AMT-W + (15.00 * WT-PAY-DISP-CNT-W)        00128600
128700     END-IF.                                                      00128700
128800     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00128800
128900     MOVE WT-PAY-CNT-W TO WC-SAMPLE-SIZE.                         00128900
129000     PERFORM 898-CONFIDENCE.                                      00129000
129100     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00129100
129200     PERFORM 895-SEVERITY.                                        00129200
129300                                                                  00129300
129400*    SIGNAL 8 - MARGIN COMPRESSION                                00129400
129500 500-EVAL-SIGNAL-8.                                               00129500
129600     SET SG-IDX TO 8.                                             00129600
129700     MOVE 'margin_compression' TO SG-SIGNAL-ID (SG-IDX).          00129700
129800     MOVE 'margin_drop_3pp                        ' TO            00129800
129900          SG-REASON-CODE (SG-IDX).                                00129900
130000     COMPUTE WC-DIVIDEND = WT-NET-W - WT-COGS-W - WT-SHIP-W.      00130000
130100     MOVE WT-NET-W TO WC-DIVISOR.                                 00130100
130200     PERFORM 890-SAFE-DIVIDE.                                     00130200
130300     MOVE WC-RATIO TO SG-METRIC-1 (SG-IDX).                       00130300
130400     COMPUTE WC-DIVIDEND = WT-NET-B - WT-COGS-B - WT-SHIP-B.      00130400
130500     MOVE WT-NET-B TO WC-DIVISOR.                                 00130500
130600     PERFORM 890-SAFE-DIVIDE.                                     00130600
130700     MOVE WC-RATIO TO SG-METRIC-2 (SG-IDX).                       00130700
130800     MOVE 0 TO WC-LOSS.                                           00130800
130900     IF SG-METRIC-1 (SG-IDX) < SG-METRIC-2 (SG-IDX) - 0.03        00130900
131000        COMPUTE WC-LOSS ROUNDED =                                 00131000
131100           (SG-METRIC-2 (SG-IDX) - SG-METRIC-1 (SG-IDX))          00131100
131200              * WT-NET-W                                          00131200
131300        IF WC-LOSS < 0                                            00131300
131400           MOVE 0 TO WC-LOSS                                      00131400
131500        END-IF                                                    00131500
131600     END-IF.                                                      00131600
131700     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00131700
131800     MOVE WT-ORDER-CNT-W TO WC-SAMPLE-SIZE.                       00131800
131900     PERFORM 898-CONFIDENCE.                                      00131900
132000     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00132000
132100     PERFORM 895-SEVERITY.                                        00132100
132200                                                                  00132200
132300*    SIGNAL 9 - SUPPORT-LINKED REFUNDS                            00132300
132400 500-EVAL-SIGNAL-9.                                               00132400
132500     SET SG-IDX TO 9.                                             00132500
132600     MOVE 'support_linked_refunds' TO SG-SIGNAL-ID (SG-IDX).      00132600
132700     MOVE 'support_growth_with_refund_growth       ' TO           00132700
132800          SG-REASON-CODE (SG-IDX).                                00132800
132900     MOVE 0 TO WC-LOSS.                                           00132900
133000     IF WT-TICKET-CNT-W > WT-TICKET-CNT-B * 1.2 AND               00133000
133100        WT-REFUND-W     > WT-REFUND-B * 1.1                       00133100
133200        DIVIDE WT-REFUND-B BY 3 GIVING WC-TEMP-MONEY              00133200
133300        COMPUTE WC-LOSS ROUNDED = WT-REFUND-W - WC-TEMP-MONEY     00133300
133400        IF WC-LOSS < 0                                            00133400
133500           MOVE 0 TO WC-LOSS                                      00133500
133600        END-IF                                                    00133600
133700     END-IF.                                                      00133700
133800     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00133800
133900     MOVE WT-TICKET-CNT-W TO WC-SAMPLE-SIZE.                      00133900
134000     PERFORM 898-CONFIDENCE.                                      00134000
134100     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00134100
134200     PERFORM 895-SEVERITY.                                        00134200
134300                                                                  00134300
134400*    SIGNAL 10 - REPEAT CUSTOMER CHURN                            00134400
134500 500-EVAL-SIGNAL-10.                                              00134500
134600     SET SG-IDX TO 10.                                            00134600
134700     MOVE 'repeat_customer_churn' TO SG-SIGNAL-ID (SG-IDX).       00134700
134800     MOVE 'repeat_customer_decline                 ' TO           00134800
134900          SG-REASON-CODE (SG-IDX).                                00134900
135000     MOVE 0 TO WC-LOSS.                                           00135000
135100     IF WT-ORDER-CNT-W = 0                                        00135100
135200        MOVE 1 TO WC-TEMP-MONEY                                   00135200
135300     ELSE                                                         00135300
135400        MOVE WT-ORDER-CNT-W TO WC-TEMP-MONEY                      00135400
135500     END-IF.                                                      00135500
135600     DIVIDE WT-NET-W BY WC-TEMP-MONEY GIVING WC-RATIO.            00135600
135700     IF WT-CUST-CNT-B > WT-CUST-CNT-W                             00135700
135800        COMPUTE WC-LOSS ROUNDED =                                 00135800
135900           (WT-CUST-CNT-B - WT-CUST-CNT-W) * WC-RATIO             00135900
136000     END-IF.                                                      00136000
136100     MOVE WC-LOSS TO SG-ESTIMATED-LOSS-USD (SG-IDX).              00136100
136200     MOVE WT-ORDER-CNT-W TO WC-SAMPLE-SIZE.                       00136200
136300     PERFORM 898-CONFIDENCE.                                      00136300
136400     MOVE WC-CONFIDENCE TO SG-CONFIDENCE (SG-IDX).                00136400
136500     PERFORM 895-SEVERITY.                                        00136500
136600                                                                  00136600
136700*-----------------------------------------------------------------00136700
136800*    600 - SUMMARIZE                                              00136800
136900*-----------------------------------------------------------------00136900
137000 600-SUMMARIZE.                                                   00137000
137100     MOVE 0 TO WS-TOTAL-LOSS.                                     00137100
137200     MOVE 0 TO WS-HIGH-SEV-COUNT.                                 00137200
137300     PERFORM 610-SUM-SIGNAL                                       00137300
137400         VARYING SG-IDX FROM 1 BY 1 UNTIL SG-IDX > 10.            00137400
137500     COMPUTE WS-NET-REV-WINDOW ROUNDED = WT-NET-W.                00137500
137600                                                                  00137600
137700 610-SUM-SIGNAL.                                                  00137700
137800     ADD SG-ESTIMATED-LOSS-USD (SG-IDX) TO WS-TOTAL-LOSS.         00137800
137900     IF SG-SEV-HIGH (SG-IDX)                                      00137900
138000        ADD 1 TO WS-HIGH-SEV-COUNT                                00138000
138100     END-IF.                                                      00138100
138200                                                                  00138200
138300*-----------------------------------------------------------------00138300
138400*    750 - RANK THE TEN SIGNALS BY LOSS, DESCENDING               00138400
138500*    RESTATES THE ADSORT1 IN-HOUSE INSERTION-SORT IDIOM           00138500
138600*-----------------------------------------------------------------00138600
138700 750-RANK-SIGNALS.                                                00138700
138800     PERFORM 760-RANK-STEP                                        00138800
138900         VARYING WS-IX FROM 2 BY 1 UNTIL WS-IX > 10.              00138900
139000 750-EXIT.                                                        00139000
139100     EXIT.                                                        00139100
139200                                                                  00139200
139300 760-RANK-STEP.                                                   00139300
139400     MOVE SG-ENTRY (WS-IX) TO WS-RANK-HOLD.                       00139400
139500     COMPUTE WS-IY = WS-IX - 1.                                   00139500
139600     PERFORM 765-SHIFT-STEP                                       00139600
139700         UNTIL WS-IY <= 0 OR                                      00139700
139800               SG-ESTIMATED-LOSS-USD (WS-IY) >=                   00139800
139900                  RK-ESTIMATED-LOSS-USD.                          00139900
140000     COMPUTE WS-IY = WS-IY + 1.                                   00140000
140100     MOVE WS-RANK-HOLD TO SG-ENTRY (WS-IY).                       00140100
140200                                                                  00140200
140300 765-SHIFT-STEP.                                                  00140300
140400     MOVE SG-ENTRY (WS-IY) TO SG-ENTRY (WS-IY + 1).               00140400
140500     COMPUTE WS-IY = WS-IY - 1.                                   00140500
140600                                                                  00140600
140700*-----------------------------------------------------------------00140700
140800*    800 SERIES - WRITE THE LEAK REPORT                           00140800
140900*-----------------------------------------------------------------00140900
141000 800-WRITE-LEAK-REPORT.                                           00141000
141100     MOVE WS-W-START-TS  TO RPT-W-START.                          00141100
141200     MOVE WS-ANCHOR-TS   TO RPT-W-END.                            00141200
141300     MOVE WS-B-START-TS  TO RPT-B-START.                          00141300
141400     MOVE WS-W-START-TS  TO RPT-B-END.                            00141400
141500     WRITE RPT-RECORD FROM RPT-HEADER1.                           00141500
141600     WRITE RPT-RECORD FROM RPT-WINDOW-LINE.                       00141600
141700     WRITE RPT-RECORD FROM RPT-BASELINE-LINE.                     00141700
141800                                                                  00141800
141900     MOVE 10               TO RPT-SIGNALS-ED.                     00141900
142000     MOVE WS-TOTAL-LOSS     TO RPT-TOTAL-LOSS-ED.                 00142000
142100     MOVE WS-NET-REV-WINDOW TO RPT-NET-REV-ED.                    00142100
142200     WRITE RPT-RECORD FROM RPT-SUMMARY-LINE.                      00142200
142300     WRITE RPT-RECORD FROM RPT-COL-HDR.                           00142300
142400                                                                  00142400
142500     PERFORM 810-WRITE-DETAIL                                     00142500
142600         VARYING SG-IDX FROM 1 BY 1 UNTIL SG-IDX > 10.            00142600
142700                                                                  00142700
142800     MOVE WS-TOTAL-LOSS     TO RPT-FOOT-TOTAL-ED.                 00142800
142900     MOVE WS-HIGH-SEV-COUNT TO RPT-FOOT-HIGH-ED.                  00142900
143000     WRITE RPT-RECORD FROM RPT-FOOTER-LINE.                       00143000
143100 800-EXIT.                                                        00143100
143200     EXIT.                                                        00143200
143300                                                                  00143300
143400 810-WRITE-DETAIL.                                                00143400
143500     MOVE SG-SIGNAL-ID (SG-IDX)          TO RPT-SIGNAL-ID.        00143500
143600     MOVE SG-ESTIMATED-LOSS-USD (SG-IDX) TO RPT-LOSS-ED.          00143600
143700     MOVE SG-SEVERITY (SG-IDX)           TO RPT-SEVERITY.         00143700
143800     MOVE SG-CONFIDENCE (SG-IDX)         TO RPT-CONFIDENCE-ED.    00143800
143900     MOVE SG-REASON-CODE (SG-IDX)        TO RPT-REASON-CODE.      00143900
144000     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.                       00144000
144100                                                                  00144100
144200*-----------------------------------------------------------------00144200
144300*    870 - WRITE THE CURR-SUMM HANDOFF RECORD FOR LEAKLEDG        00144300
144400*-----------------------------------------------------------------00144400
144500 870-WRITE-CURR-SUMM.                                             00144500
144600     MOVE SPACES          TO RH-RUN-TS.                           00144600
144700     MOVE WS-TOTAL-LOSS     TO RH-TOTAL-LEAK-USD.                 00144700
144800     MOVE 10                TO RH-SIGNALS-DETECTED.               00144800
144900     MOVE WS-HIGH-SEV-COUNT  TO RH-HIGH-SEVERITY-COUNT.           00144900
145000     MOVE WS-NET-REV-WINDOW  TO RH-NET-REVENUE-WINDOW.            00145000
145100     WRITE RH-RUN-REC.                                            00145100
145200                                                                  00145200
145300*-----------------------------------------------------------------00145300
145400*    890 - SAFE DIVIDE :  RATIO = DIVIDEND / DIVISOR, 0 IF DIV=0  00145400
145500*-----------------------------------------------------------------00145500
145600 890-SAFE-DIVIDE.                                                 00145600
145700     IF WC-DIVISOR = 0                                            00145700
145800        MOVE 0 TO WC-RATIO                                        00145800
145900     ELSE                                                         00145900
146000        DIVIDE WC-DIVIDEND BY WC-DIVISOR GIVING WC-RATIO          00146000
146100     END-IF.                                                      00146100
146200                                                                  00146200
146300*-----------------------------------------------------------------00146300
146400*    895 - SEVERITY :  HIGH IF RATIO>=.08 OR LOSS>=10000          00146400
146500*                      MEDIUM IF RATIO>=.03 OR LOSS>=2500         00146500
146600*                      ELSE LOW                                   00146600
146700*-----------------------------------------------------------------00146700
146800 895-SEVERITY.                                                    00146800
146900     MOVE WT-NET-W TO WC-NET-W-FLOOR.                             00146900
147000     IF WC-NET-W-FLOOR < 1.00                                     00147000
147100        MOVE 1.00 TO WC-NET-W-FLOOR                               00147100
147200     END-IF.                                                      00147200
147300     DIVIDE SG-ESTIMATED-LOSS-USD (SG-IDX) BY WC-NET-W-FLOOR      00147300
147400             GIVING WC-RATIO.                                     00147400
147500     IF WC-RATIO >= 0.08 OR                                       00147500
147600        SG-ESTIMATED-LOSS-USD (SG-IDX) >= 10000.00                00147600
147700        MOVE 'high  ' TO SG-SEVERITY (SG-IDX)                     00147700
147800     ELSE                                                         00147800
147900        IF WC-RATIO >= 0.03 OR                                    00147900
148000           SG-ESTIMATED-LOSS-USD (SG-IDX) >= 2500.00              00148000
148100           MOVE 'medium' TO SG-SEVERITY (SG-IDX)                  00148100
148200        ELSE                                                      00148200
148300           MOVE 'low   ' TO SG-SEVERITY (SG-IDX)                  00148300
148400        END-IF                                                    00148400
148500     END-IF.                                                      00148500
148600                                                                  00148600
148700*-----------------------------------------------------------------00148700
148800*    898 - CONFIDENCE : 0.60 + 0.40*SAMPLE-SCORE, ROUNDED, CLAMPED00148800
148900*-----------------------------------------------------------------00148900
149000 898-CONFIDENCE.                                                  00149000
149100     DIVIDE WC-SAMPLE-SIZE BY 1000 GIVING WC-SAMPLE-SCORE.        00149100
149200     ADD 0.2 TO WC-SAMPLE-SCORE.                                  00149200
149300     IF WC-SAMPLE-SCORE > 1.0                                     00149300
149400        MOVE 1.0 TO WC-SAMPLE-SCORE                               00149400
149500     END-IF.                                                      00149500
149600     COMPUTE WC-CONFIDENCE ROUNDED =                              00149600
149700         (0.6 * 1.0) + (0.4 * WC-SAMPLE-SCORE).                   00149700
149800     IF WC-CONFIDENCE < 0.10                                      00149800
149900        MOVE 0.10 TO WC-CONFIDENCE                                00149900
150000     END-IF.                                                      00150000
150100     IF WC-CONFIDENCE > 1.00                                      00150100
150200        MOVE 1.00 TO WC-CONFIDENCE                                00150200
150300     END-IF.                                                      00150300
150400                                                                  00150400
150500*-----------------------------------------------------------------00150500
150600*    900 - CONVERT GREGORIAN Y/M/D TO A JULIAN DAY NUMBER         00150600
150700*    900-910 USE INTEGER TRUNCATION ONLY - NO INTRINSIC FUNCTIONS 00150700
150800*-----------------------------------------------------------------00150800
150900 900-DATE-TO-JULIAN.                                              00150900
151000     COMPUTE WJ-A = (14 - WJ-MONTH) / 12.                         00151000
151100     COMPUTE WJ-Y = WJ-YEAR + 4800 - WJ-A.                        00151100
151200     COMPUTE WJ-M = WJ-MONTH + (12 * WJ-A) - 3.                   00151200
151300     COMPUTE WJ-TEMP-1 = ((153 * WJ-M) + 2) / 5.                  00151300
151400     COMPUTE WJ-JDN = WJ-DAY + WJ-TEMP-1 + (365 * WJ-Y)           00151400
151500                    + (WJ-Y / 4) - (WJ-Y / 100) + (WJ-Y / 400)    00151500
151600                    - 32045.                                      00151600
151700 900-EXIT.                                                        00151700
151800     EXIT.                                                        00151800
151900                                                                  00151900
152000*-----------------------------------------------------------------00152000
152100*    910 - CONVERT A JULIAN DAY NUMBER BACK TO GREGORIAN Y/M/D    00152100
152200*-----------------------------------------------------------------00152200
152300 910-JULIAN-TO-DATE.                                              00152300
152400     COMPUTE WJ-L = WJ-JDN + 68569.                               00152400
152500     COMPUTE WJ-N = (4 * WJ-L) / 146097.                          00152500
152600     COMPUTE WJ-L = WJ-L - (((146097 * WJ-N) + 3) / 4).           00152600
152700     COMPUTE WJ-I = (4000 * (WJ-L + 1)) / 1461001.                00152700
152800     COMPUTE WJ-L = WJ-L - ((1461 * WJ-I) / 4) + 31.              00152800
152900     COMPUTE WJ-J = (80 * WJ-L) / 2447.                           00152900
153000     COMPUTE WJ-OUT-DAY = WJ-L - ((2447 * WJ-J) / 80).            00153000
153100     COMPUTE WJ-L = WJ-J / 11.                                    00153100
153200     COMPUTE WJ-OUT-MONTH = WJ-J + 2 - (12 * WJ-L).               00153200
153300     COMPUTE WJ-OUT-YEAR = (100 * (WJ-N - 49)) + WJ-I + WJ-L.     00153300
153400 910-EXIT.                                                        00153400
153500     EXIT.                                                        00153500
