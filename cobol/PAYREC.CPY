000100******************************************************************00000100
000200*    PAYREC   -  PAYMENT FACT RECORD                              00000200
000300*    REVENUE LEAK DETECTION BATCH - NORMALIZED PAYMENT FACTS      00000300
000400*-----------------------------------------------------------------00000400
000500*    CHANGE LOG                                                  000000500
000600*    92/06/03  D.STOUT    INITIAL LAYOUT - SETTLEMENT TIE-OUT     00000600
000700*    99/01/08  D.STOUT    Y2K - TIMESTAMP WIDENED TO X(20) ISO    00000700
000800*    07/11/02  RFC-2690   ADDED DISPUTE-AMOUNT FOR CHARGEBACK FEE 00000800
000900******************************************************************00000900
001000 01  PY-PAYMENT-REC.                                              00001000
001100     05  PY-PAYMENT-ID           PIC X(12).                       00001100
001200     05  PY-ORDER-ID             PIC X(12).                       00001200
001300     05  PY-PAYMENT-TS           PIC X(20).                       00001300
001400     05  PY-PAYMENT-TS-PARTS REDEFINES PY-PAYMENT-TS.             00001400
001500         10  PY-TS-YEAR          PIC X(04).                       00001500
001600         10  FILLER              PIC X(01).                       00001600
001700         10  PY-TS-MONTH         PIC X(02).                       00001700
001800         10  FILLER              PIC X(01).                       00001800
001900         10  PY-TS-DAY           PIC X(02).                       00001900
002000         10  PY-TS-REST          PIC X(10).                       00002000
002100     05  PY-AMOUNT               PIC S9(9)V99.                    00002100
002200     05  PY-STATUS               PIC X(10).                       00002200
002300         88  PY-SUCCEEDED            VALUE 'succeeded '.          00002300
002400         88  PY-FAILED               VALUE 'failed    '.          00002400
002500         88  PY-DISPUTED             VALUE 'disputed  '.          00002500
002600     05  PY-DISPUTE-AMOUNT       PIC S9(9)V99.                    00002600
002700     05  FILLER                  PIC X(07).                       00002700
