000100******************************************************************00000100
000200*    SIGREC   -  LEAK SIGNAL ENTRY                                00000200
000300*    REVENUE LEAK DETECTION BATCH - ONE ENTRY PER SIGNAL RULE     00000300
000400*    EMBED UNDER AN OCCURS 10 TIMES TABLE IN THE CALLING PROGRAM  00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  000000600
000700*    09/03/17  RFC-3004   INITIAL LAYOUT - TEN-SIGNAL SCORECARD   00000700
000800******************************************************************00000800
000900     05  SG-SIGNAL-ID            PIC X(30).                      000000900
001000     05  SG-ESTIMATED-LOSS-USD   PIC S9(9)V99.                   000001000
001100     05  SG-SEVERITY             PIC X(06).                      000001100
001200         88  SG-SEV-HIGH             VALUE 'high  '.             000001200
001300         88  SG-SEV-MEDIUM           VALUE 'medium'.              00001300
001400         88  SG-SEV-LOW              VALUE 'low   '.             000001400
001500     05  SG-CONFIDENCE           PIC 9V99.                       000001500
001600     05  SG-REASON-CODE          PIC X(40).                      000001600
001700     05  SG-METRIC-1             PIC S9(7)V9(6).                 000001700
001800     05  SG-METRIC-2             PIC S9(7)V9(6).                 000001800
001900     05  SG-SAMPLE-SIZE          PIC 9(7).                       000001900
002000     05  FILLER                  PIC X(05).                      000002000
