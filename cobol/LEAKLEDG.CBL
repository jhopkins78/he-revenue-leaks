000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE MERCHANT SYSTEMS GROUP     00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.    LEAKLEDG.                                         00000600
000700 AUTHOR.        D. STOUT.                                         00000700
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00000800
000900 DATE-WRITTEN.  03/21/89.                                         00000900
001000 DATE-COMPILED. .                                                 00001000
001100 SECURITY.      NON-CONFIDENTIAL.                                 00001100
001200*-----------------------------------------------------------------00001200
001300* LEAKLEDG - RUN HISTORY LEDGER                                   00001300
001400*                                                                 00001400
001500* SECOND JOB STEP BEHIND LEAKEVAL.  PICKS UP THE ONE-RECORD       00001500
001600* CURRENT-RUN SUMMARY (CURRSUMM), STAMPS IT WITH THE RUN          00001600
001700* TIMESTAMP, APPENDS IT TO THE RUN-HISTORY MASTER (RUNLOG),       00001700
001800* COMPUTES THE CHANGE FROM THE PRECEDING RUN AND WRITES THE       00001800
001900* TREND REPORT (A RUN-OVER-RUN LISTING, OLDEST RUN FIRST).        00001900
002000*-----------------------------------------------------------------00002000
002100*    CHANGE LOG                                                   00002100
002200*    89/03/21  DS         INITIAL CODING - RUN LOG APPEND ONLY    00002200
002300*    91/05/30  JS         FIXED RUN-TS STAMP ROLLOVER AT MIDNIGHT 00002300
002400*    95/08/09  DS         WIDENED LOSS FIELDS, LARGE TENANT FIX   00002400
002500*    98/11/23  DS         Y2K - RUN-TS WIDENED TO 4-DIGIT YEAR    00002500
002600*    99/02/04  DS         Y2K - CENTURY ROLLOVER RE-VERIFIED      00002600
002700*    09/03/17  RFC-3004   ADDED DELTA-FROM-PREVIOUS-RUN CALC      00002700
002800*    11/07/22  RFC-3390   ADDED TREND REPORT, OLDEST-RUN-FIRST    00002800
002900*    14/01/15  RFC-3810   RUNS LISTING ADDED TO FOOTER SECTION    00002900
003000*    18/06/05  RFC-4290   CLAMPED TREND POINTS TO SIXTY RUNS      00003000
003100*    22/09/27  RFC-4710   CLAMPED RUNS LISTING TO THIRTY RUNS     00003100
003200*    25/02/11  RFC-4950   RUN TABLE WIDENED TO FIVE HUNDRED RUNS  00003200
003300******************************************************************00003300
003400                                                                  00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER.  IBM-390.                                       00003700
003800 OBJECT-COMPUTER.  IBM-390.                                       00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM                                           00004000
004100     CLASS LEAK-ALPHA IS 'A' THRU 'Z'                             00004100
004200     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED                      00004200
004300            OFF STATUS IS WS-NORMAL-RUN.                          00004300
004400                                                                  00004400
004500 INPUT-OUTPUT SECTION.                                            00004500
004600 FILE-CONTROL.                                                    00004600
004700     SELECT CURRSUMM  ASSIGN TO CURRSUMM                          00004700
004800            ORGANIZATION IS LINE SEQUENTIAL                       00004800
004900            FILE STATUS  IS WS-CSM-STATUS.                        00004900
005000     SELECT OLDRUNLG  ASSIGN TO OLDRUNLG                          00005000
005100            ORGANIZATION IS LINE SEQUENTIAL                       00005100
005200            FILE STATUS  IS WS-OLD-STATUS.                        00005200
005300     SELECT NEWRUNLG  ASSIGN TO NEWRUNLG                          00005300
005400            ORGANIZATION IS LINE SEQUENTIAL                       00005400
005500            FILE STATUS  IS WS-NEW-STATUS.                        00005500
005600     SELECT TRENDRPT  ASSIGN TO TRENDRPT                          00005600
005700            ORGANIZATION IS LINE SEQUENTIAL                       00005700
005800            FILE STATUS  IS WS-TRD-STATUS.                        00005800
005900                                                                  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200                                                                  00006200
006300 FD  CURRSUMM                                                     00006300
006400     RECORDING MODE IS F.                                         00006400
006500     COPY RUNREC.                                                 00006500
006600                                                                  00006600
006700 FD  OLDRUNLG                                                     00006700
006800     RECORDING MODE IS F.                                         00006800
006900     COPY RUNREC REPLACING ==RH-== BY ==OL-==.                    00006900
007000                                                                  00007000
007100 FD  NEWRUNLG                                                     00007100
007200     RECORDING MODE IS F.                                         00007200
007300 01  NR-OUTPUT-RECORD               PIC X(60).                    00007300
007400 01  NR-OUTPUT-FIELDS REDEFINES NR-OUTPUT-RECORD.                 00007400
007500     05  NR-RUN-TS                  PIC X(20).                    00007500
007600     05  NR-TOTAL-LEAK-USD          PIC S9(11)V99.                00007600
007700     05  NR-SIGNALS-DETECTED        PIC 9(03).                    00007700
007800     05  NR-HIGH-SEVERITY-COUNT     PIC 9(03).                    00007800
007900     05  NR-NET-REVENUE-WINDOW      PIC S9(11)V99.                00007900
008000     05  FILLER                     PIC X(08).                    00008000
008100                                                                  00008100
008200 FD  TRENDRPT                                                     00008200
008300     RECORDING MODE IS F.                                         00008300
008400 01  TR-RECORD                      PIC X(100).                   00008400
008500                                                                  00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700*-----------------------------------------------------------------00008700
008800*    FILE STATUS / EOF SWITCHES                                   00008800
008900*-----------------------------------------------------------------00008900
009000 01  WS-FILE-STATUS-CODES.                                        00009000
009100     05  WS-CSM-STATUS              PIC X(02) VALUE '00'.         00009100
009200         88  WS-CSM-OK                  VALUE '00'.               00009200
009300     05  WS-OLD-STATUS              PIC X(02) VALUE '00'.         00009300
009400         88  WS-OLD-OK                  VALUE '00'.               00009400
009500     05  WS-NEW-STATUS              PIC X(02) VALUE '00'.         00009500
009600     05  WS-TRD-STATUS              PIC X(02) VALUE '00'.         00009600
009700                                                                  00009700
009800 01  WS-EOF-SWITCHES.                                             00009800
009900     05  WS-OLD-EOF                 PIC X(01) VALUE 'N'.          00009900
010000                                                                  00010000
010100*-----------------------------------------------------------------00010100
010200*    STANDALONE COUNTERS AND SUBSCRIPTS                           00010200
010300*-----------------------------------------------------------------00010300
010400 77  WS-RUN-TOTAL                   PIC S9(7) COMP VALUE +0.      00010400
010500 77  WS-IX                          PIC S9(7) COMP VALUE +0.      00010500
010600 77  WS-IY                          PIC S9(7) COMP VALUE +0.      00010600
010700 77  WS-TREND-START                 PIC S9(7) COMP VALUE +0.      00010700
010800 77  WS-TREND-COUNT                 PIC S9(7) COMP VALUE +0.      00010800
010900 77  WS-LIST-COUNT                  PIC S9(7) COMP VALUE +0.      00010900
011000                                                                  00011000
011100*-----------------------------------------------------------------00011100
011200*    SYSTEM DATE/TIME USED TO STAMP THE RUN TIMESTAMP             00011200
011300*-----------------------------------------------------------------00011300
011400 01  WS-SYSTEM-DATE-AND-TIME.                                     00011400
011500     05  WS-CURRENT-DATE.                                         00011500
011600         10  WS-CURRENT-YY          PIC 9(02).                    00011600
011700         10  WS-CURRENT-MM          PIC 9(02).                    00011700
011800         10  WS-CURRENT-DD          PIC 9(02).                    00011800
011900     05  WS-CURRENT-TIME.                                         00011900
012000         10  WS-CURRENT-HH          PIC 9(02).                    00012000
012100         10  WS-CURRENT-MIN         PIC 9(02).                    00012100
012200         10  WS-CURRENT-SS          PIC 9(02).                    00012200
012300         10  WS-CURRENT-HS          PIC 9(02).                    00012300
012400 01  WS-DATE-ALPHA REDEFINES WS-SYSTEM-DATE-AND-TIME.             00012400
012500     05  WS-DATE-ALPHA-YMD          PIC X(06).                    00012500
012600     05  WS-DATE-ALPHA-HMS          PIC X(08).                    00012600
012700 01  WS-CURRENT-CENTURY              PIC 9(04) VALUE 2000.        00012700
012800 01  WS-STAMP-CENTURY REDEFINES WS-CURRENT-CENTURY.               00012800
012900     05  WS-STAMP-CC                PIC 9(02).                    00012900
013000     05  WS-STAMP-YY                PIC 9(02).                    00013000
013100                                                                  00013100
013200*-----------------------------------------------------------------00013200
013300*    RUN HISTORY TABLE - FULL RUN LOG LOADED EACH JOB STEP        00013300
013400*-----------------------------------------------------------------00013400
013500 01  WS-RUN-TABLE.                                                00013500
013600     05  RX-ENTRY OCCURS 500 TIMES INDEXED BY RX-IDX.             00013600
013700         10  RX-RUN-TS              PIC X(20).                    00013700
013800         10  RX-TOTAL-LEAK          PIC S9(11)V99.                00013800
013900         10  RX-SIGNALS-DET         PIC 9(03).                    00013900
014000         10  RX-HIGH-SEV-CNT        PIC 9(03).                    00014000
014100         10  RX-NET-REV             PIC S9(11)V99.                00014100
014200 01  WS-RUN-KEY-TABLE REDEFINES WS-RUN-TABLE.                     00014200
014300     05  RK-ENTRY OCCURS 500 TIMES INDEXED BY RK-IDX.             00014300
014400         10  RK-RUN-TS              PIC X(20).                    00014400
014500         10  FILLER                 PIC X(19).                    00014500
014600                                                                  00014600
014700*-----------------------------------------------------------------00014700
014800*    SORT HOLD AREA - RESTATES THE ADSORT1 INSERTION-SORT IDIOM   00014800
014900*-----------------------------------------------------------------00014900
015000 01  WS-SORT-HOLD.                                                00015000
015100     05  SX-RUN-TS                  PIC X(20).                    00015100
015200     05  SX-TOTAL-LEAK              PIC S9(11)V99.                00015200
015300     05  SX-SIGNALS-DET             PIC 9(03).                    00015300
015400     05  SX-HIGH-SEV-CNT            PIC 9(03).                    00015400
015500     05  SX-NET-REV                 PIC S9(11)V99.                00015500
015600                                                                  00015600
015700*-----------------------------------------------------------------00015700
015800*    DELTA-FROM-PREVIOUS-RUN WORK AREA                            00015800
015900*-----------------------------------------------------------------00015900
016000 01  WS-DELTA-FIELDS.                                             00016000
016100     05  WS-HAS-PREVIOUS-SW         PIC X(01) VALUE 'N'.          00016100
016200         88  WS-HAS-PREVIOUS            VALUE 'Y'.                00016200
016300     05  WS-DELTA-LEAK               PIC S9(11)V99 COMP VALUE +0. 00016300
016400     05  WS-DELTA-SIGNALS            PIC S9(03) COMP VALUE +0.    00016400
016500     05  WS-DELTA-HIGH-SEV           PIC S9(03) COMP VALUE +0.    00016500
016600     05  WS-DELTA-NET-REV            PIC S9(11)V99 COMP VALUE +0. 00016600
016700                                                                  00016700
016800*-----------------------------------------------------------------00016800
016900*    TREND AND FOOTER REPORT PRINT LINES                          00016900
017000*-----------------------------------------------------------------00017000
017100 01  RPT-HEADER1.                                                 00017100
017200     05  FILLER                     PIC X(40) VALUE               00017200
017300         'REVENUE LEAK DETECTION - TREND REPORT   '.              00017300
017400     05  FILLER                     PIC X(60) VALUE SPACES.       00017400
017500                                                                  00017500
017600 01  RPT-TREND-COL-HDR.                                           00017600
017700     05  FILLER                     PIC X(22) VALUE               00017700
017800         'RUN TIMESTAMP         '.                                00017800
017900     05  FILLER                     PIC X(17) VALUE               00017900
018000         'TOTAL LOSS USD   '.                                     00018000
018100     05  FILLER                     PIC X(10) VALUE               00018100
018200         'SIGNALS   '.                                            00018200
018300     05  FILLER                     PIC X(10) VALUE               00018300
018400         'HIGH SEV  '.                                            00018400
018500     05  FILLER                     PIC X(18) VALUE               00018500
018600         'NET REV WINDOW    '.                                    00018600
018700     05  FILLER                     PIC X(23) VALUE SPACES.       00018700
018800                                                                  00018800
018900 01  RPT-TREND-LINE.                                              00018900
019000     05  RPT-TR-TS                  PIC X(22).                    00019000
019100     05  RPT-TR-LOSS-ED             PIC Z,ZZZ,ZZZ,ZZ9.99.         00019100
019200     05  FILLER                     PIC X(02) VALUE SPACES.       00019200
019300     05  RPT-TR-SIGNALS-ED          PIC ZZ9.                      00019300
019400     05  FILLER                     PIC X(06) VALUE SPACES.       00019400
019500     05  RPT-TR-HIGH-ED             PIC ZZ9.                      00019500
019600     05  FILLER                     PIC X(06) VALUE SPACES.       00019600
019700     05  RPT-TR-NET-ED              PIC Z,ZZZ,ZZZ,ZZ9.99.         00019700
019800                                                                  00019800
019900 01  RPT-FOOTER-HDR.                                              00019900
020000     05  FILLER                     PIC X(30) VALUE               00020000
020100         'CURRENT RUN SUMMARY          '.                         00020100
020200     05  FILLER                     PIC X(70) VALUE SPACES.       00020200
020300                                                                  00020300
020400 01  RPT-FOOTER-LINE.                                             00020400
020500     05  FILLER                     PIC X(17) VALUE               00020500
020600         'RUN TIMESTAMP    '.                                     00020600
020700     05  RPT-FT-TS                  PIC X(20).                    00020700
020800     05  FILLER                     PIC X(63) VALUE SPACES.       00020800
020900                                                                  00020900
021000 01  RPT-FOOTER-LOSS-LINE.                                        00021000
021100     05  FILLER                     PIC X(22) VALUE               00021100
021200         'TOTAL LOSS USD       '.                                 00021200
021300     05  RPT-FT-LOSS-ED             PIC Z,ZZZ,ZZZ,ZZ9.99.         00021300
021400     05  FILLER                     PIC X(05) VALUE               00021400
021500         '  D: '.                                                 00021500
021600     05  RPT-FT-DELTA-LOSS-ED       PIC Z,ZZZ,ZZ9.99-.            00021600
021700     05  FILLER                     PIC X(36) VALUE SPACES.       00021700
021800                                                                  00021800
021900 01  RPT-FOOTER-CNT-LINE.                                         00021900
022000     05  FILLER                     PIC X(22) VALUE               00022000
022100         'SIGNALS / HIGH SEV   '.                                 00022100
022200     05  RPT-FT-SIGNALS-ED          PIC ZZ9.                      00022200
022300     05  FILLER                     PIC X(03) VALUE ' / '.        00022300
022400     05  RPT-FT-HIGH-ED             PIC ZZ9.                      00022400
022500     05  FILLER                     PIC X(05) VALUE               00022500
022600         '  D: '.                                                 00022600
022700     05  RPT-FT-DELTA-SIG-ED        PIC ZZ9-.                     00022700
022800     05  FILLER                     PIC X(03) VALUE ' / '.        00022800
022900     05  RPT-FT-DELTA-HIGH-ED       PIC ZZ9-.                     00022900
023000     05  FILLER                     PIC X(40) VALUE SPACES.       00023000
023100                                                                  00023100
023200 01  RPT-FOOTER-NOPREV-LINE.                                      00023200
023300     05  FILLER                     PIC X(42) VALUE               00023300
023400         'NO PRECEDING RUN - DELTAS NOT AVAILABLE  '.             00023400
023500     05  FILLER                     PIC X(58) VALUE SPACES.       00023500
023600                                                                  00023600
023700 01  RPT-LISTING-HDR.                                             00023700
023800     05  FILLER                     PIC X(38) VALUE               00023800
023900         'RUNS LISTING (MOST RECENT 30, DESC)  '.                 00023900
024000     05  FILLER                     PIC X(62) VALUE SPACES.       00024000
024100                                                                  00024100
024200******************************************************************00024200
024300 PROCEDURE DIVISION.                                              00024300
024400******************************************************************00024400
024500                                                                  00024500
024600 000-MAIN.                                                        00024600
024700     PERFORM 700-OPEN-FILES.                                      00024700
024800     PERFORM 100-READ-CURR-SUMM.                                  00024800
024900     PERFORM 600-STAMP-RUN-TS.                                    00024900
025000     PERFORM 620-LOAD-RUN-LOG THRU 620-EXIT.                      00025000
025100     PERFORM 650-APPEND-RUN-LOG.                                  00025100
025200     PERFORM 750-SORT-RUN-TABLE THRU 750-EXIT.                    00025200
025300     PERFORM 800-CALC-DELTAS.                                     00025300
025400     PERFORM 850-WRITE-TREND-REPORT THRU 850-EXIT.                00025400
025500     PERFORM 880-WRITE-FOOTER THRU 880-EXIT.                      00025500
025600     PERFORM 790-CLOSE-FILES.                                     00025600
025700                                                                  00025700
025800     GOBACK.                                                      00025800
025900                                                                  00025900
026000*-----------------------------------------------------------------00026000
026100*    700 SERIES (OPEN/CLOSE) AND 100 - READ THE CURRENT SUMMARY   00026100
026200*-----------------------------------------------------------------00026200
026300 700-OPEN-FILES.                                                  00026300
026400     OPEN INPUT  CURRSUMM OLDRUNLG.                               00026400
026500     OPEN OUTPUT NEWRUNLG TRENDRPT.                               00026500
026600     IF NOT WS-CSM-OK                                             00026600
026700        DISPLAY 'CURRSUMM FILE ABSENT, RC=' WS-CSM-STATUS         00026700
026800     END-IF.                                                      00026800
026900     IF NOT WS-OLD-OK                                             00026900
027000        DISPLAY 'OLDRUNLG FILE ABSENT OR EMPTY, RC='              00027000
027100                 WS-OLD-STATUS                                    00027100
027200        MOVE 'Y' TO WS-OLD-EOF                                    00027200
027300     END-IF.                                                      00027300
027400                                                                  00027400
027500 790-CLOSE-FILES.                                                 00027500
027600     CLOSE CURRSUMM OLDRUNLG NEWRUNLG TRENDRPT.                   00027600
027700                                                                  00027700
027800 100-READ-CURR-SUMM.                                              00027800
027900     READ CURRSUMM                                                00027900
028000         AT END                                                   00028000
028100            MOVE 0 TO RH-TOTAL-LEAK-USD                           00028100
028200            MOVE 0 TO RH-SIGNALS-DETECTED                         00028200
028300            MOVE 0 TO RH-HIGH-SEVERITY-COUNT                      00028300
028400            MOVE 0 TO RH-NET-REVENUE-WINDOW                       00028400
028500     END-READ.                                                    00028500
028600                                                                  00028600
028700*-----------------------------------------------------------------00028700
028800*    600 - STAMP THE RUN TIMESTAMP ONTO THE CURRENT SUMMARY       00028800
028900*    FORMAT MATCHES OTHER FACT TIMESTAMPS - YYYY-MM-DDTHH:MM:SSZ  00028900
029000*-----------------------------------------------------------------00029000
029100 600-STAMP-RUN-TS.                                                00029100
029200     ACCEPT WS-CURRENT-DATE FROM DATE.                            00029200
029300     ACCEPT WS-CURRENT-TIME FROM TIME.                            00029300
029400     DISPLAY 'LEAKLEDG RUNNING FOR YYMMDD ' WS-DATE-ALPHA-YMD.    00029400
029500     MOVE WS-CURRENT-YY TO WS-STAMP-YY.                           00029500
029600     IF WS-CURRENT-YY < 50                                        00029600
029700        MOVE 20 TO WS-STAMP-CC                                    00029700
029800     ELSE                                                         00029800
029900        MOVE 19 TO WS-STAMP-CC                                    00029900
030000     END-IF.                                                      00030000
030100     MOVE WS-CURRENT-CENTURY TO RH-RUN-TS (1:4).                  00030100
030200     MOVE '-'                TO RH-RUN-TS (5:1).                  00030200
030300     MOVE WS-CURRENT-MM      TO RH-RUN-TS (6:2).                  00030300
030400     MOVE '-'                TO RH-RUN-TS (8:1).                  00030400
030500     MOVE WS-CURRENT-DD      TO RH-RUN-TS (10:2).                 00030500
030600     MOVE 'T'                TO RH-RUN-TS (11:1).                 00030600
030700     MOVE WS-CURRENT-HH      TO RH-RUN-TS (12:2).                 00030700
030800     MOVE ':'                TO RH-RUN-TS (14:1).                 00030800
030900     MOVE WS-CURRENT-MIN     TO RH-RUN-TS (15:2).                 00030900
031000     MOVE ':'                TO RH-RUN-TS (17:1).                 00031000
031100     MOVE WS-CURRENT-SS      TO RH-RUN-TS (18:2).                 00031100
031200     MOVE 'Z'                TO RH-RUN-TS (20:1).                 00031200
031300                                                                  00031300
031400*-----------------------------------------------------------------00031400
031500*    620 - LOAD THE EXISTING RUN LOG AND ECHO EACH RECORD THROUGH 00031500
031600*    TO THE NEW MASTER (CLASSIC READ-OLD / WRITE-NEW REWRITE)     00031600
031700*-----------------------------------------------------------------00031700
031800 620-LOAD-RUN-LOG.                                                00031800
031900     IF WS-OLD-EOF = 'Y'                                          00031900
032000        GO TO 620-EXIT                                            00032000
032100     END-IF.                                                      00032100
032200     PERFORM 625-READ-OLD-RUN UNTIL WS-OLD-EOF = 'Y'.             00032200
032300 620-EXIT.                                                        00032300
032400     EXIT.                                                        00032400
032500                                                                  00032500
032600 625-READ-OLD-RUN.                                                00032600
032700     READ OLDRUNLG                                                00032700
032800         AT END MOVE 'Y' TO WS-OLD-EOF                            00032800
032900         NOT AT END PERFORM 630-STORE-OLD-RUN                     00032900
033000     END-READ.                                                    00033000
033100                                                                  00033100
033200 630-STORE-OLD-RUN.                                               00033200
033300     MOVE OL-RUN-REC TO NR-OUTPUT-RECORD.                         00033300
033400     WRITE NR-OUTPUT-RECORD.                                      00033400
033500     IF WS-RUN-TOTAL >= 500                                       00033500
033600        DISPLAY 'RUN TABLE FULL - OLDEST RECORDS NOT RETAINED'    00033600
033700     ELSE                                                         00033700
033800        ADD 1 TO WS-RUN-TOTAL                                     00033800
033900        SET RX-IDX TO WS-RUN-TOTAL                                00033900
034000        MOVE OL-RUN-TS             TO RX-RUN-TS (RX-IDX)          00034000
034100        MOVE OL-TOTAL-LEAK-USD     TO RX-TOTAL-LEAK (RX-IDX)      00034100
034200        MOVE OL-SIGNALS-DETECTED   TO RX-SIGNALS-DET (RX-IDX)     00034200
034300        MOVE OL-HIGH-SEVERITY-COUNT TO RX-HIGH-SEV-CNT (RX-IDX)   00034300
034400        MOVE OL-NET-REVENUE-WINDOW TO RX-NET-REV (RX-IDX)         00034400
034500        SET RK-IDX TO WS-RUN-TOTAL                                00034500
034600        IF RK-RUN-TS (RK-IDX) NOT = OL-RUN-TS                     00034600
034700           DISPLAY 'RUN TABLE KEY MISMATCH AT ' RK-RUN-TS (RK-IDX)00034700
034800        END-IF                                                    00034800
034900     END-IF.                                                      00034900
035000                                                                  00035000
035100*-----------------------------------------------------------------00035100
035200*    650 - APPEND THE NEWLY STAMPED RUN TO THE LOG AND THE TABLE  00035200
035300*-----------------------------------------------------------------00035300
035400 650-APPEND-RUN-LOG.                                              00035400
035500     MOVE RH-RUN-REC TO NR-OUTPUT-RECORD.                         00035500
035600     WRITE NR-OUTPUT-RECORD.                                      00035600
035700     IF WS-RUN-TOTAL < 500                                        00035700
035800        ADD 1 TO WS-RUN-TOTAL                                     00035800
035900        SET RX-IDX TO WS-RUN-TOTAL                                00035900
036000        MOVE RH-RUN-TS              TO RX-RUN-TS (RX-IDX)         00036000
036100        MOVE RH-TOTAL-LEAK-USD      TO RX-TOTAL-LEAK (RX-IDX)     00036100
036200        MOVE RH-SIGNALS-DETECTED    TO RX-SIGNALS-DET (RX-IDX)    00036200
036300        MOVE RH-HIGH-SEVERITY-COUNT TO RX-HIGH-SEV-CNT (RX-IDX)   00036300
036400        MOVE RH-NET-REVENUE-WINDOW  TO RX-NET-REV (RX-IDX)        00036400
036500     END-IF.                                                      00036500
036600                                                                  00036600
036700*-----------------------------------------------------------------00036700
036800*    750 - SORT THE RUN TABLE BY RUN-TS DESCENDING (NEWEST FIRST) 00036800
036900*    RESTATES THE ADSORT1 IN-HOUSE INSERTION-SORT IDIOM           00036900
037000*-----------------------------------------------------------------00037000
037100 750-SORT-RUN-TABLE.                                              00037100
037200     IF WS-RUN-TOTAL < 2                                          00037200
037300        GO TO 750-EXIT                                            00037300
037400     END-IF.                                                      00037400
037500     PERFORM 760-RANK-STEP                                        00037500
037600         VARYING WS-IX FROM 2 BY 1 UNTIL WS-IX > WS-RUN-TOTAL.    00037600
037700 750-EXIT.                                                        00037700
037800     EXIT.                                                        00037800
037900                                                                  00037900
038000 760-RANK-STEP.                                                   00038000
038100     MOVE RX-ENTRY (WS-IX) TO WS-SORT-HOLD.                       00038100
038200     COMPUTE WS-IY = WS-IX - 1.                                   00038200
038300     PERFORM 765-SHIFT-STEP                                       00038300
038400         UNTIL WS-IY <= 0 OR                                      00038400
038500               RX-RUN-TS (WS-IY) >= SX-RUN-TS.                    00038500
038600     COMPUTE WS-IY = WS-IY + 1.                                   00038600
038700     MOVE WS-SORT-HOLD TO RX-ENTRY (WS-IY).                       00038700
038800                                                                  00038800
038900 765-SHIFT-STEP.                                                  00038900
039000     MOVE RX-ENTRY (WS-IY) TO RX-ENTRY (WS-IY + 1).               00039000
039100     COMPUTE WS-IY = WS-IY - 1.                                   00039100
039200                                                                  00039200
039300*-----------------------------------------------------------------00039300
039400*    800 - DELTA FROM THE PRECEDING RUN (RANK 1=CURRENT, 2=PREV)  00039400
039500*-----------------------------------------------------------------00039500
039600 800-CALC-DELTAS.                                                 00039600
039700     IF WS-RUN-TOTAL < 2                                          00039700
039800        MOVE 'N' TO WS-HAS-PREVIOUS-SW                            00039800
039900     ELSE                                                         00039900
040000        MOVE 'Y' TO WS-HAS-PREVIOUS-SW                            00040000
040100        COMPUTE WS-DELTA-LEAK ROUNDED =                           00040100
040200           RX-TOTAL-LEAK (1) - RX-TOTAL-LEAK (2)                  00040200
040300        COMPUTE WS-DELTA-SIGNALS =                                00040300
040400           RX-SIGNALS-DET (1) - RX-SIGNALS-DET (2)                00040400
040500        COMPUTE WS-DELTA-HIGH-SEV =                               00040500
040600           RX-HIGH-SEV-CNT (1) - RX-HIGH-SEV-CNT (2)              00040600
040700        COMPUTE WS-DELTA-NET-REV ROUNDED =                        00040700
040800           RX-NET-REV (1) - RX-NET-REV (2)                        00040800
040900     END-IF.                                                      00040900
041000                                                                  00041000
041100*-----------------------------------------------------------------00041100
041200*    850 - TREND REPORT : LAST 60 RUNS, OLDEST RUN FIRST          00041200
041300*-----------------------------------------------------------------00041300
041400 850-WRITE-TREND-REPORT.                                          00041400
041500     WRITE TR-RECORD FROM RPT-HEADER1.                            00041500
041600     WRITE TR-RECORD FROM RPT-TREND-COL-HDR.                      00041600
041700                                                                  00041700
041800     IF WS-RUN-TOTAL > 60                                         00041800
041900        MOVE 60 TO WS-TREND-COUNT                                 00041900
042000     ELSE                                                         00042000
042100        MOVE WS-RUN-TOTAL TO WS-TREND-COUNT                       00042100
042200     END-IF.                                                      00042200
042300     COMPUTE WS-TREND-START = WS-TREND-COUNT.                     00042300
042400                                                                  00042400
042500     PERFORM 860-TREND-DETAIL                                     00042500
042600         VARYING WS-IX FROM WS-TREND-START BY -1                  00042600
042700            UNTIL WS-IX < 1.                                      00042700
042800 850-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000                                                                  00043000
043100 860-TREND-DETAIL.                                                00043100
043200     MOVE RX-RUN-TS (WS-IX)       TO RPT-TR-TS.                   00043200
043300     MOVE RX-TOTAL-LEAK (WS-IX)   TO RPT-TR-LOSS-ED.              00043300
043400     MOVE RX-SIGNALS-DET (WS-IX)  TO RPT-TR-SIGNALS-ED.           00043400
043500     MOVE RX-HIGH-SEV-CNT (WS-IX) TO RPT-TR-HIGH-ED.              00043500
043600     MOVE RX-NET-REV (WS-IX)      TO RPT-TR-NET-ED.               00043600
043700     WRITE TR-RECORD FROM RPT-TREND-LINE.                         00043700
043800                                                                  00043800
043900*-----------------------------------------------------------------00043900
044000*    880 - FOOTER : CURRENT RUN SUMMARY, DELTAS, RUNS LISTING     00044000
044100*-----------------------------------------------------------------00044100
044200 880-WRITE-FOOTER.                                                00044200
044300     WRITE TR-RECORD FROM RPT-FOOTER-HDR.                         00044300
044400     MOVE RH-RUN-TS TO RPT-FT-TS.                                 00044400
044500     WRITE TR-RECORD FROM RPT-FOOTER-LINE.                        00044500
044600                                                                  00044600
044700     IF WS-HAS-PREVIOUS                                           00044700
044800        MOVE RH-TOTAL-LEAK-USD   TO RPT-FT-LOSS-ED                00044800
044900        MOVE WS-DELTA-LEAK       TO RPT-FT-DELTA-LOSS-ED          00044900
045000        WRITE TR-RECORD FROM RPT-FOOTER-LOSS-LINE                 00045000
045100        MOVE RH-SIGNALS-DETECTED      TO RPT-FT-SIGNALS-ED        00045100
045200        MOVE RH-HIGH-SEVERITY-COUNT   TO RPT-FT-HIGH-ED           00045200
045300        MOVE WS-DELTA-SIGNALS         TO RPT-FT-DELTA-SIG-ED      00045300
045400        MOVE WS-DELTA-HIGH-SEV        TO RPT-FT-DELTA-HIGH-ED     00045400
045500        WRITE TR-RECORD FROM RPT-FOOTER-CNT-LINE                  00045500
045600     ELSE                                                         00045600
045700        WRITE TR-RECORD FROM RPT-FOOTER-NOPREV-LINE               00045700
045800     END-IF.                                                      00045800
045900                                                                  00045900
046000     WRITE TR-RECORD FROM RPT-LISTING-HDR.                        00046000
046100     IF WS-RUN-TOTAL > 30                                         00046100
046200        MOVE 30 TO WS-LIST-COUNT                                  00046200
046300     ELSE                                                         00046300
046400        MOVE WS-RUN-TOTAL TO WS-LIST-COUNT                        00046400
046500     END-IF.                                                      00046500
046600     PERFORM 885-LISTING-DETAIL                                   00046600
046700         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-LIST-COUNT.   00046700
046800 880-EXIT.                                                        00046800
046900     EXIT.                                                        00046900
047000                                                                  00047000
047100 885-LISTING-DETAIL.                                              00047100
047200     MOVE RX-RUN-TS (WS-IX)       TO RPT-TR-TS.                   00047200
047300     MOVE RX-TOTAL-LEAK (WS-IX)   TO RPT-TR-LOSS-ED.              00047300
047400     MOVE RX-SIGNALS-DET (WS-IX)  TO RPT-TR-SIGNALS-ED.           00047400
047500     MOVE RX-HIGH-SEV-CNT (WS-IX) TO RPT-TR-HIGH-ED.              00047500
047600     MOVE RX-NET-REV (WS-IX)      TO RPT-TR-NET-ED.               00047600
047700     WRITE TR-RECORD FROM RPT-TREND-LINE.                         00047700
