000100******************************************************************00000100
000200*    ORDREC   -  ORDER FACT RECORD                                00000200
000300*    REVENUE LEAK DETECTION BATCH - NORMALIZED ORDER FACTS        00000300
000400*    ONE RECORD PER ORDER, LINE-SEQUENTIAL, FIXED FIELDS          00000400
000500*-----------------------------------------------------------------00000500
000600*    CHANGE LOG                                                  000000600
000700*    88/02/11  J.SAYLES   INITIAL LAYOUT FOR COST ENGINE TIE-IN   00000700
000800*    92/06/03  D.STOUT    ADDED COGS-TOTAL FOR MARGIN REPORTING   00000800
000900*    99/01/08  D.STOUT    Y2K - TIMESTAMP WIDENED TO X(20) ISO    00000900
001000*    04/09/30  RFC-1840   ADD SHIPPING-COST, SPLIT FROM GROSS     00001000
001100******************************************************************00001100
001200 01  OR-ORDER-REC.                                                00001200
001300     05  OR-ORDER-ID             PIC X(12).                       00001300
001400     05  OR-CUSTOMER-ID          PIC X(12).                       00001400
001500     05  OR-ORDER-TS             PIC X(20).                       00001500
001600*        ORDER-TS BROKEN OUT FOR JULIAN-DAY WINDOW MATH           00001600
001700     05  OR-ORDER-TS-PARTS REDEFINES OR-ORDER-TS.                 00001700
001800         10  OR-TS-YEAR          PIC X(04).                       00001800
001900         10  FILLER              PIC X(01).                       00001900
002000         10  OR-TS-MONTH         PIC X(02).                       00002000
002100         10  FILLER              PIC X(01).                       00002100
002200         10  OR-TS-DAY           PIC X(02).                       00002200
002300         10  OR-TS-REST          PIC X(10).                       00002300
002400     05  OR-GROSS-REVENUE        PIC S9(9)V99.                    00002400
002500     05  OR-DISCOUNT-AMOUNT      PIC S9(9)V99.                    00002500
002600     05  OR-NET-REVENUE          PIC S9(9)V99.                    00002600
002700     05  OR-SHIPPING-COST        PIC S9(7)V99.                    00002700
002800     05  OR-COGS-TOTAL           PIC S9(9)V99.                    00002800
002900     05  FILLER                  PIC X(03).                       00002900
