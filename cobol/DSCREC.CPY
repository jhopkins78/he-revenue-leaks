000100******************************************************************00000100
000200*    DSCREC   -  DISCOUNT (COUPON) REDEMPTION EVENT RECORD        00000200
000300*    REVENUE LEAK DETECTION BATCH - NOT WINDOWED, USED WHOLE      00000300
000400*-----------------------------------------------------------------00000400
000500*    CHANGE LOG                                                  000000500
000600*    04/09/30  RFC-1840   INITIAL LAYOUT - COUPON ABUSE SIGNAL    00000600
000700******************************************************************00000700
000800 01  DE-DISCOUNT-REC.                                             00000800
000900     05  DE-DISCOUNT-EVENT-ID    PIC X(12).                       00000900
001000     05  DE-ORDER-ID             PIC X(12).                       00001000
001100     05  DE-COUPON-CODE          PIC X(16).                       00001100
001200     05  DE-CUSTOMER-ID          PIC X(12).                       00001200
001300     05  DE-DISCOUNT-VALUE       PIC S9(9)V99.                    00001300
001400     05  FILLER                  PIC X(10).                       00001400
